000100*****************************************************************         
000200*    COPY CTAB                                                  *         
000300*    TABLA EN MEMORIA DE PAISES, FORMATOS Y CORRECCIONES        *         
000400*    ARMADA POR EL CARGADOR DE REGLAS (1000-CARGA-xxx)          *         
000500*    USADA POR PGMVALID (RUTA PRINCIPAL) Y PGMLEGCY (LEGADO)    *         
000600*****************************************************************         
000700*    CT-FMT Y CT-XLATE SON TABLAS DE TAMAÑO FIJO POR PAIS;      *         
000800*    CT-FMT-CNT / CT-XLATE-CNT INDICAN CUANTAS POSICIONES DE    *         
000900*    CADA UNA ESTAN REALMENTE OCUPADAS.                         *         
001000*****************************************************************         
001100 01  WS-CTRY-CNT              PIC 9(03) COMP.                             
001200 01  WS-CTRY-TBL.                                                         
001300     05  CT-ENTRY OCCURS 1 TO 50 TIMES                                    
001400                   DEPENDING ON WS-CTRY-CNT                               
001500                   INDEXED BY IDX-CTRY.                                   
001600         10  CT-CODE          PIC X(02).                                  
001700         10  CT-NAME          PIC X(20).                                  
001800         10  CT-PRIORITY      PIC 9(03).                                  
001900         10  CT-MIN-LEN       PIC 9(02).                                  
002000         10  CT-MAX-LEN       PIC 9(02).                                  
002100         10  CT-ALLOW-SEQ     PIC X(01).                                  
002200         10  CT-LETTERS       PIC X(30).                                  
002300         10  CT-DIGITS        PIC X(10).                                  
002400         10  CT-FMT-CNT       PIC 9(02) COMP.                             
002500         10  CT-FMT OCCURS 20 TIMES INDEXED BY IDX-FMT.                   
002600             15  CTF-NAME     PIC X(16).                                  
002700             15  CTF-MASK     PIC X(12).                                  
002800             15  CTF-MASK-CHARS REDEFINES CTF-MASK                        
002900                                OCCURS 12 TIMES PIC X(01).                
003000             15  CTF-MIN-TRAIL PIC 9(02).                                 
003100         10  CT-XLATE-CNT     PIC 9(02) COMP.                             
003200         10  CT-XLATE OCCURS 40 TIMES INDEXED BY IDX-XLT.                 
003300             15  CTX-FROM     PIC X(01).                                  
003400             15  CTX-TO       PIC X(01).                                  
003500         10  FILLER           PIC X(10).                                  
003600*                                                                         
003700*---- MAPA DE TRADUCCION GLOBAL (UNION DE TODOS LOS PAISES) -----         
003800 01  WS-GXLATE-CNT            PIC 9(03) COMP.                             
003900 01  WS-GXLATE-TBL.                                                       
004000     05  GX-ENTRY OCCURS 1 TO 200 TIMES                                   
004100                   DEPENDING ON WS-GXLATE-CNT                             
004200                   INDEXED BY IDX-GXLT.                                   
004300         10  GX-FROM          PIC X(01).                                  
004400         10  GX-TO            PIC X(01).                                  
004500*                                                                         
004600*---- PALABRAS DE RECHAZO GLOBALES -------------------------------        
004700 01  WS-GSW-CNT               PIC 9(03) COMP.                             
004800 01  WS-GSW-TBL.                                                          
004900     05  GSW-ENTRY OCCURS 1 TO 100 TIMES                                  
005000                    DEPENDING ON WS-GSW-CNT                               
005100                    INDEXED BY IDX-GSW.                                   
005200         10  GSW-WORD         PIC X(12).                                  
005300*                                                                         
005400*---- LISTA DE PAISES PERMITIDOS (FILTRO OPCIONAL) ---------------        
005500 01  WS-ALLOW-CNT              PIC 9(02) COMP VALUE ZERO.                 
005600 01  WS-ALLOW-TBL.                                                        
005700     05  ALW-CODE OCCURS 1 TO 50 TIMES                                    
005800                   DEPENDING ON WS-ALLOW-CNT                              
005900                   INDEXED BY IDX-ALW                                     
006000                   PIC X(02).                                             
