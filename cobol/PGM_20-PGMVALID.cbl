000100*****************************************************************         
000200*    PROGRAMA PGMVALID                                          *         
000300*    ================                                           *         
000400*    - VALIDACION DE LECTURAS DE PATENTES (RUTA PRINCIPAL)     *          
000500*    - CARGA DE REGLAS POR PAIS, POSTPROCESADOR POR PRIORIDAD  *          
000600*    - TOTALES DE CONTROL POR MOTIVO DE RECHAZO Y POR PAIS     *          
000700*****************************************************************         
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. PGMVALID.                                                    
001000 AUTHOR. R ALVAREZ.                                                       
001100 INSTALLATION. DIRECCION GENERAL DE TRANSITO - DPTO SISTEMAS.             
001200 DATE-WRITTEN. 12/03/1994.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY. USO INTERNO - DIVISION TRANSITO.                               
001500*                                                                         
001600*-----------------------------------------------------------------        
001700*    HISTORIA DE CAMBIOS                                    TAG           
001800*-----------------------------------------------------------------        
001900*    12/03/94 RAL OT-0441 VERSION INICIAL, LECTOR UNICO ARG    C001       
002000*    02/06/94 RAL OT-0455 SE AGREGA PAIS PY Y UY               C002       
002100*    19/09/94 MGP OT-0480 CORRIGE ORDEN DE PRIORIDAD EN CARGA   C003      
002200*    14/02/95 MGP OT-0512 SE AGREGA TABLA DE CORRECCIONES       C004      
002300*    03/07/95 JCT OT-0533 CORTE DE CONTROL POR PAIS EN TOTALES  C005      
002400*    21/11/95 JCT OT-0559 SE AGREGA MOTIVO DE RECHAZO COUNTER   C006      
002500*    08/04/96 RAL OT-0601 FILTRO DE PAISES HABILITADOS (UPSI)   C007      
002600*    17/09/96 MGP OT-0632 CORRIGE CORTE TRAILING EN MASCARA     C008      
002700*    05/01/97 JCT OT-0670 SE AGREGA STOP-WORD GLOBAL Y DE PAIS  C009      
002800*    22/06/97 RAL OT-0705 REVISION GENERAL DE REJECT-LADDER     C010      
002900*    11/12/97 MGP OT-0741 SE AGREGA MAPA DE TRADUCCION GLOBAL   C011      
003000*    09/05/98 JCT OT-0778 OPTIMIZA BUSQUEDA DE FORMATO POR MASC C012      
003100*    30/09/98 DFH OT-0803 AJUSTE PARA SOPORTAR KZ Y RU          C013      
003200*    18/01/99 DFH OT-0822 REVISION AÑO 2000 - SIN CAMPOS FECHA  C014      
003300*    27/08/99 RAL OT-0855 SE CONFIRMA COMPATIBILIDAD AÑO 2000   C015      
003400*    14/03/00 MGP OT-0891 CORRIGE CONTEO DE LEIDOS CON ARCH VAC C016      
003500*    02/10/01 JCT OT-0934 SE AGREGA FILLER DE RESERVA EN VR     C017      
003600*    19/05/03 DFH OT-0967 LIMPIEZA DE COMENTARIOS Y NUMERACION  C018      
003700*    06/12/05 RAL OT-1002 CORRIGE DEFAULT DE PRIORIDAD (OR, NO AND) C019  
003800*    06/12/05 RAL OT-1003 UNION GLOBAL SE ARMA TRAS EL ORDEN    C020      
003900*-----------------------------------------------------------------        
004000*                                                                         
004100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     SWITCH UPSI-0 IS WS-SW-ALLOWLIST                                     
004700         ON STATUS IS WS-ALLOWLIST-ON                                     
004800         OFF STATUS IS WS-ALLOWLIST-OFF                                   
004900     SWITCH UPSI-1 IS WS-SW-POSTPROC                                      
005000         ON STATUS IS WS-POSTPROC-OFF                                     
005100         OFF STATUS IS WS-POSTPROC-ON.                                    
005200*                                                                         
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT COUNTRY-RULES   ASSIGN DDCTRY                                 
005600            FILE STATUS IS FS-CTRY.                                       
005700     SELECT COUNTRY-FORMATS ASSIGN DDCFMT                                 
005800            FILE STATUS IS FS-CFMT.                                       
005900     SELECT CORRECTIONS     ASSIGN DDCORR                                 
006000            FILE STATUS IS FS-CORR.                                       
006100     SELECT STOP-WORDS      ASSIGN DDSTOP                                 
006200            FILE STATUS IS FS-STOP.                                       
006300     SELECT PLATES-IN       ASSIGN DDPLATE                                
006400            FILE STATUS IS FS-PLATE.                                      
006500     SELECT VALID-OUT       ASSIGN DDVALID                                
006600            FILE STATUS IS FS-VALID.                                      
006700*                                                                         
006800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100*                                                                         
007200 FD  COUNTRY-RULES                                                        
007300     BLOCK CONTAINS 0 RECORDS                                             
007400     RECORDING MODE IS F.                                                 
007500 01  REG-CTRY             PIC X(72).                                      
007600*                                                                         
007700 FD  COUNTRY-FORMATS                                                      
007800     BLOCK CONTAINS 0 RECORDS                                             
007900     RECORDING MODE IS F.                                                 
008000 01  REG-CFMT             PIC X(40).                                      
008100*                                                                         
008200 FD  CORRECTIONS                                                          
008300     BLOCK CONTAINS 0 RECORDS                                             
008400     RECORDING MODE IS F.                                                 
008500 01  REG-CORR             PIC X(12).                                      
008600*                                                                         
008700 FD  STOP-WORDS                                                           
008800     BLOCK CONTAINS 0 RECORDS                                             
008900     RECORDING MODE IS F.                                                 
009000 01  REG-STOP             PIC X(12).                                      
009100*                                                                         
009200 FD  PLATES-IN                                                            
009300     BLOCK CONTAINS 0 RECORDS                                             
009400     RECORDING MODE IS F.                                                 
009500 01  REG-PLATE            PIC X(24).                                      
009600*                                                                         
009700 FD  VALID-OUT                                                            
009800     BLOCK CONTAINS 0 RECORDS                                             
009900     RECORDING MODE IS F.                                                 
010000 01  REG-VALID            PIC X(96).                                      
010100*                                                                         
010200 WORKING-STORAGE SECTION.                                                 
010300*=======================*                                                 
010400*                                                                         
010500*---- STATUS DE ARCHIVOS -----------------------------------------        
010600 77  FS-CTRY                  PIC XX        VALUE SPACES.                 
010700 77  FS-CFMT                  PIC XX        VALUE SPACES.                 
010800 77  FS-CORR                  PIC XX        VALUE SPACES.                 
010900 77  FS-STOP                  PIC XX        VALUE SPACES.                 
011000 77  FS-PLATE                 PIC XX        VALUE SPACES.                 
011100 77  FS-VALID                 PIC XX        VALUE SPACES.                 
011200*                                                                         
011300 77  WS-STATUS-FIN             PIC X.                                     
011400     88  WS-FIN-LECTURA             VALUE 'Y'.                            
011500     88  WS-NO-FIN-LECTURA          VALUE 'N'.                            
011600*                                                                         
011700*---- COPY DE LAS TABLAS DE REGLAS Y DE LOS REGISTROS -----------         
011800 COPY PGM_10-CPYCTRY.                                                     
011900 COPY PGM_10-CPYCTAB.                                                     
012000 COPY PGM_20-CPYPLATE.                                                    
012100*                                                                         
012200*---- VARIABLES DE TRABAJO DE CARGA -------------------------------       
012300 77  WS-LOOKUP-IDX             PIC 9(02) COMP.                            
012400 77  WS-FOUND-SW               PIC X         VALUE 'N'.                   
012500     88  WS-FOUND                   VALUE 'Y'.                            
012600 77  WS-SWAP-SW                PIC X         VALUE 'N'.                   
012700     88  WS-DID-SWAP                VALUE 'Y'.                            
012800 77  WS-CTRY-SAVE             PIC X(764).                                 
012900 77  WS-DIFF-VAL               PIC S9(03) COMP VALUE ZERO.                
013000 77  WS-FIRST-DIFF             PIC S9(03) COMP VALUE ZERO.                
013100*                                                                         
013200*---- AREA DE NORMALIZACION DE UNA LECTURA ------------------------       
013300 01  WS-NORM-AREA.                                                        
013400     03  WS-NORM-TEXT          PIC X(16)    VALUE SPACES.                 
013500     03  WS-NORM-LEN           PIC 9(02) COMP VALUE ZERO.                 
013600     03  WS-NORM-POS           PIC 9(02) COMP VALUE ZERO.                 
013700     03  WS-RAW-UPPER          PIC X(16)    VALUE SPACES.                 
013800     03  WS-SCAN-CHAR          PIC X(01)    VALUE SPACE.                  
013900     03  WS-TMP-TEXT           PIC X(16)    VALUE SPACES.                 
014000     03  WS-TMP-POS            PIC 9(02) COMP VALUE ZERO.                 
014100*                                                                         
014200*---- VISTA DE WS-NORM-TEXT POSICION A POSICION -------------------       
014300 01  WS-NORM-CHARS REDEFINES WS-NORM-TEXT                                 
014400                   OCCURS 16 TIMES PIC X(01).                             
014500*                                                                         
014600*---- RESULTADO DE LA VALIDACION DE UN PAIS -----------------------       
014700 01  WS-VPAIS-RESULT.                                                     
014800     03  WS-VPAIS-ACCEPT       PIC X(01)    VALUE 'N'.                    
014900         88  WS-VPAIS-OK             VALUE 'Y'.                           
015000     03  WS-VPAIS-REASON       PIC X(20)    VALUE SPACES.                 
015100     03  WS-VPAIS-FORMAT       PIC X(16)    VALUE SPACES.                 
015200     03  WS-VPAIS-PLATE        PIC X(12)    VALUE SPACES.                 
015300*                                                                         
015400*---- ACUMULADORES DE TOTALES -------------------------------------       
015500 77  WS-LEIDOS-CNT             PIC 9(06) COMP VALUE ZERO.                 
015600 77  WS-ACEPTADOS-CNT          PIC 9(06) COMP VALUE ZERO.                 
015700 77  WS-RECHAZADOS-CNT         PIC 9(06) COMP VALUE ZERO.                 
015800*                                                                         
015900 77  WS-REJ-EMPTY-CNT          PIC 9(06) COMP VALUE ZERO.                 
016000 77  WS-REJ-BADCHAR-CNT        PIC 9(06) COMP VALUE ZERO.                 
016100 77  WS-REJ-TOOSHORT-CNT       PIC 9(06) COMP VALUE ZERO.                 
016200 77  WS-REJ-TOOLONG-CNT        PIC 9(06) COMP VALUE ZERO.                 
016300 77  WS-REJ-STOPWORD-CNT       PIC 9(06) COMP VALUE ZERO.                 
016400 77  WS-REJ-REPEAT-CNT         PIC 9(06) COMP VALUE ZERO.                 
016500 77  WS-REJ-COUNTER-CNT        PIC 9(06) COMP VALUE ZERO.                 
016600 77  WS-REJ-NOFORMAT-CNT       PIC 9(06) COMP VALUE ZERO.                 
016700 77  WS-REJ-NOCOUNTRY-CNT      PIC 9(06) COMP VALUE ZERO.                 
016800*                                                                         
016900 01  WS-ACC-TBL.                                                          
017000     05  ACC-CNT OCCURS 1 TO 50 TIMES                                     
017100               DEPENDING ON WS-CTRY-CNT                                   
017200               INDEXED BY IDX-ACC                                         
017300               PIC 9(06) COMP.                                            
017400*                                                                         
017500*---- IMPRESION DE TOTALES -----------------------------------------      
017600 77  WS-PRINT-CNT              PIC ZZZ,ZZ9  VALUE ZEROES.                 
017700*                                                                         
017800*---- ALFABETOS PARA INSPECT CONVERTING (MAYUS/MINUS SIN     -----        
017900*---- FUNCIONES INTRINSECAS)                                  -----       
018000 77  WS-ALPHA-LOWER       PIC X(26)                                       
018100          VALUE 'abcdefghijklmnopqrstuvwxyz'.                             
018200 77  WS-ALPHA-UPPER       PIC X(26)                                       
018300          VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             
018400*                                                                         
018500*---- AREAS DE TRABAJO PARA BUSQUEDA DE CARACTERES EN LAS    -----        
018600*---- TABLAS DE LETRAS/DIGITOS VALIDOS DEL PAIS (3160/3170)  -----        
018700 77  WS-SCAN-POS               PIC 9(02) COMP VALUE ZERO.                 
018800 77  WS-MASK-CHAR              PIC X(01)    VALUE SPACE.                  
018900 77  WS-LETRA-SW               PIC X(01)    VALUE 'N'.                    
019000 77  WS-BADCHAR-SW             PIC X(01)    VALUE 'N'.                    
019100 77  WS-MASK-OK-SW             PIC X(01)    VALUE 'Y'.                    
019200 77  WS-DIGIT-A                PIC 9(01)    VALUE ZERO.                   
019300 77  WS-DIGIT-B                PIC 9(01)    VALUE ZERO.                   
019400 77  WS-CP-FROM-U              PIC X(01)    VALUE SPACE.                  
019500 77  WS-CP-TO-U                PIC X(01)    VALUE SPACE.                  
019600*                                                                         
019700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
019800 PROCEDURE DIVISION.                                                      
019900*                                                                         
020000*    NOTA: EN TODO EL PROGRAMA LOS LAZOS SE ARMAN CON PERFORM   C018      
020100*    ... THRU ... VARYING/UNTIL SOBRE UN PARRAFO INDEPENDIENTE, C018      
020200*    NUNCA CON PERFORM EN LINEA.                                C018      
020300*                                                                         
020400 MAIN-PROGRAM-I.                                                          
020500*                                                                         
020600     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F                          
020700     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F                         
020800                               UNTIL WS-FIN-LECTURA                       
020900     PERFORM 9000-TOTALES-I   THRU 9000-TOTALES-F                         
021000     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.                          
021100*                                                                         
021200 MAIN-PROGRAM-F. GOBACK.                                                  
021300*                                                                         
021400*-----------------------------------------------------------------        
021500*    APERTURA Y CARGA DE TABLAS DE REGLAS                  C002           
021600*-----------------------------------------------------------------        
021700 1000-INICIO-I.                                                           
021800*                                                                         
021900     SET WS-NO-FIN-LECTURA TO TRUE                                        
022000     MOVE ZERO TO WS-CTRY-CNT WS-GXLATE-CNT WS-GSW-CNT                    
022100*                                                                         
022200     OPEN INPUT COUNTRY-RULES COUNTRY-FORMATS                             
022300                 CORRECTIONS STOP-WORDS PLATES-IN                         
022400     OPEN OUTPUT VALID-OUT                                                
022500*                                                                         
022600     IF FS-CTRY NOT EQUAL '00' OR FS-CFMT NOT EQUAL '00'                  
022700        OR FS-CORR NOT EQUAL '00' OR FS-STOP NOT EQUAL '00'               
022800        OR FS-PLATE NOT EQUAL '00' OR FS-VALID NOT EQUAL '00'             
022900        DISPLAY '* ERROR EN OPEN PGMVALID'                                
023000        MOVE 9999 TO RETURN-CODE                                          
023100        SET WS-FIN-LECTURA TO TRUE                                        
023200        GO TO 1000-INICIO-F                                               
023300     END-IF                                                               
023400*                                                                         
023500     PERFORM 1100-CARGA-REGLAS-I   THRU 1100-CARGA-REGLAS-F               
023600     PERFORM 1200-CARGA-FORMATOS-I THRU 1200-CARGA-FORMATOS-F             
023700     PERFORM 1300-CARGA-CORREC-I   THRU 1300-CARGA-CORREC-F               
023800     PERFORM 1400-CARGA-STOP-I     THRU 1400-CARGA-STOP-F                 
023900     PERFORM 1500-ORDENAR-PRIO-I   THRU 1500-ORDENAR-PRIO-F               
024000     PERFORM 1600-CARGA-GLOBAL-I   THRU 1600-CARGA-GLOBAL-F       C020    
024100*                                                                         
024200     PERFORM 2500-LEER-PLATE-I THRU 2500-LEER-PLATE-F.                    
024300*                                                                         
024400 1000-INICIO-F. EXIT.                                                     
024500*                                                                         
024600*-----------------------------------------------------------------        
024700*    CARGA DE COUNTRY-RULES - PRIORIDAD POR DEFECTO = 010   C001          
024800*-----------------------------------------------------------------        
024900 1100-CARGA-REGLAS-I.                                                     
025000*                                                                         
025100     READ COUNTRY-RULES INTO WS-CR-RULE                                   
025200     PERFORM 1105-CARGA-UNA-REGLA-I THRU 1105-CARGA-UNA-REGLA-F           
025300             UNTIL FS-CTRY NOT EQUAL '00'.                                
025400*                                                                         
025500 1100-CARGA-REGLAS-F. EXIT.                                               
025600*                                                                         
025700 1105-CARGA-UNA-REGLA-I.                                                  
025800*                                                                         
025900     PERFORM 1110-FILTRA-ALLOW-I THRU 1110-FILTRA-ALLOW-F                 
026000     IF WS-FOUND OR WS-ALLOWLIST-OFF                                      
026100        IF CR-PRIORITY NOT NUMERIC OR CR-PRIORITY EQUAL ZERO      C019    
026200           MOVE 010 TO CR-PRIORITY                                        
026300        END-IF                                                            
026400        ADD 1 TO WS-CTRY-CNT                                              
026500        SET IDX-CTRY TO WS-CTRY-CNT                                       
026600        MOVE CR-CODE          TO CT-CODE(IDX-CTRY)                        
026700        MOVE CR-NAME          TO CT-NAME(IDX-CTRY)                        
026800        MOVE CR-PRIORITY      TO CT-PRIORITY(IDX-CTRY)                    
026900        MOVE CR-MIN-LEN       TO CT-MIN-LEN(IDX-CTRY)                     
027000        MOVE CR-MAX-LEN       TO CT-MAX-LEN(IDX-CTRY)                     
027100        MOVE CR-ALLOW-SEQ     TO CT-ALLOW-SEQ(IDX-CTRY)                   
027200        MOVE CR-VALID-LETTERS TO CT-LETTERS(IDX-CTRY)                     
027300        MOVE CR-VALID-DIGITS  TO CT-DIGITS(IDX-CTRY)                      
027400        MOVE ZERO             TO CT-FMT-CNT(IDX-CTRY)                     
027500        MOVE ZERO             TO CT-XLATE-CNT(IDX-CTRY)                   
027600     END-IF                                                               
027700     READ COUNTRY-RULES INTO WS-CR-RULE.                                  
027800*                                                                         
027900 1105-CARGA-UNA-REGLA-F. EXIT.                                            
028000*                                                                         
028100*-----------------------------------------------------------------        
028200*    FILTRO DE PAISES HABILITADOS (UPSI-0)                 C007           
028300*-----------------------------------------------------------------        
028400 1110-FILTRA-ALLOW-I.                                                     
028500*                                                                         
028600     MOVE 'N' TO WS-FOUND-SW                                              
028700     IF WS-ALLOWLIST-ON                                                   
028800        PERFORM 1112-CHK-UN-ALLOW-I THRU 1112-CHK-UN-ALLOW-F              
028900                VARYING IDX-ALW FROM 1 BY 1                               
029000                UNTIL IDX-ALW GREATER WS-ALLOW-CNT                        
029100     END-IF.                                                              
029200*                                                                         
029300 1110-FILTRA-ALLOW-F. EXIT.                                               
029400*                                                                         
029500 1112-CHK-UN-ALLOW-I.                                                     
029600*                                                                         
029700     IF ALW-CODE(IDX-ALW) EQUAL CR-CODE                                   
029800        SET WS-FOUND TO TRUE                                              
029900     END-IF.                                                              
030000*                                                                         
030100 1112-CHK-UN-ALLOW-F. EXIT.                                               
030200*                                                                         
030300*-----------------------------------------------------------------        
030400*    CARGA DE COUNTRY-FORMATS - SE ADOSA AL PAIS DUEÑO      C001          
030500*    UN FORMATO SIN MASCARA SE IGNORA; SIN NOMBRE = UNKNOWN C009          
030600*-----------------------------------------------------------------        
030700 1200-CARGA-FORMATOS-I.                                                   
030800*                                                                         
030900     READ COUNTRY-FORMATS INTO WS-CF-FORMAT                               
031000     PERFORM 1205-CARGA-UN-FORMATO-I THRU 1205-CARGA-UN-FORMATO-F         
031100             UNTIL FS-CFMT NOT EQUAL '00'.                                
031200*                                                                         
031300 1200-CARGA-FORMATOS-F. EXIT.                                             
031400*                                                                         
031500 1205-CARGA-UN-FORMATO-I.                                                 
031600*                                                                         
031700     IF CF-MASK NOT EQUAL SPACES                                          
031800        IF CF-NAME EQUAL SPACES                                           
031900           MOVE 'UNKNOWN' TO CF-NAME                                      
032000        END-IF                                                            
032100        PERFORM 1210-BUSCA-PAIS-I THRU 1210-BUSCA-PAIS-F                  
032200        IF WS-FOUND                                                       
032300           ADD 1 TO CT-FMT-CNT(WS-LOOKUP-IDX)                             
032400           SET IDX-FMT TO CT-FMT-CNT(WS-LOOKUP-IDX)                       
032500           MOVE CF-NAME TO CTF-NAME(WS-LOOKUP-IDX, IDX-FMT)               
032600           MOVE CF-MASK TO CTF-MASK(WS-LOOKUP-IDX, IDX-FMT)               
032700           MOVE CF-MIN-TRAIL                                              
032800                        TO CTF-MIN-TRAIL(WS-LOOKUP-IDX, IDX-FMT)          
032900        END-IF                                                            
033000     END-IF                                                               
033100     READ COUNTRY-FORMATS INTO WS-CF-FORMAT.                              
033200*                                                                         
033300 1205-CARGA-UN-FORMATO-F. EXIT.                                           
033400*                                                                         
033500*-----------------------------------------------------------------        
033600*    BUSQUEDA DE UN PAIS POR CODIGO DENTRO DE LA TABLA       C001         
033700*-----------------------------------------------------------------        
033800 1210-BUSCA-PAIS-I.                                                       
033900*                                                                         
034000     MOVE 'N' TO WS-FOUND-SW                                              
034100     PERFORM 1212-CHK-UN-PAIS-I THRU 1212-CHK-UN-PAIS-F                   
034200             VARYING IDX-CTRY FROM 1 BY 1                                 
034300             UNTIL IDX-CTRY GREATER WS-CTRY-CNT.                          
034400*                                                                         
034500 1210-BUSCA-PAIS-F. EXIT.                                                 
034600*                                                                         
034700 1212-CHK-UN-PAIS-I.                                                      
034800*                                                                         
034900     IF CT-CODE(IDX-CTRY) EQUAL CF-COUNTRY                                
035000        SET WS-FOUND TO TRUE                                              
035100        MOVE IDX-CTRY TO WS-LOOKUP-IDX                                    
035200     END-IF.                                                              
035300*                                                                         
035400 1212-CHK-UN-PAIS-F. EXIT.                                                
035500*                                                                         
035600*-----------------------------------------------------------------        
035700*    CARGA DE CORRECTIONS - CLASE C/L/K, DESDE Y HACIA      C004          
035800*    AMBOS CASOS DE CP-FROM MAPEAN AL MISMO CP-TO EN MAYUS  C011          
035900*    BLANCO EN FROM O TO SE IGNORA                          C009          
036000*-----------------------------------------------------------------        
036100 1300-CARGA-CORREC-I.                                                     
036200*                                                                         
036300     READ CORRECTIONS INTO WS-CP-CORR                                     
036400     PERFORM 1305-CARGA-UNA-CORREC-I THRU 1305-CARGA-UNA-CORREC-F         
036500             UNTIL FS-CORR NOT EQUAL '00'.                                
036600*                                                                         
036700 1300-CARGA-CORREC-F. EXIT.                                               
036800*                                                                         
036900 1305-CARGA-UNA-CORREC-I.                                                 
037000*                                                                         
037100     IF CP-FROM NOT EQUAL SPACE AND CP-TO NOT EQUAL SPACE                 
037200        MOVE CP-FROM TO WS-CP-FROM-U                                      
037300        INSPECT WS-CP-FROM-U                                              
037400                CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER               
037500        MOVE CP-TO   TO WS-CP-TO-U                                        
037600        INSPECT WS-CP-TO-U                                                
037700                CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER               
037800        PERFORM 1310-BUSCA-CORR-PAIS-I THRU 1310-BUSCA-CORR-PAIS-F        
037900        IF WS-FOUND                                                       
038000           PERFORM 1320-AGREGA-XLATE-I THRU 1320-AGREGA-XLATE-F           
038100        END-IF                                                            
038200     END-IF                                                               
038300     READ CORRECTIONS INTO WS-CP-CORR.                                    
038400*                                                                         
038500 1305-CARGA-UNA-CORREC-F. EXIT.                                           
038600*                                                                         
038700 1310-BUSCA-CORR-PAIS-I.                                                  
038800*                                                                         
038900     MOVE 'N' TO WS-FOUND-SW                                              
039000     PERFORM 1312-CHK-CORR-PAIS-I THRU 1312-CHK-CORR-PAIS-F               
039100             VARYING IDX-CTRY FROM 1 BY 1                                 
039200             UNTIL IDX-CTRY GREATER WS-CTRY-CNT.                          
039300*                                                                         
039400 1310-BUSCA-CORR-PAIS-F. EXIT.                                            
039500*                                                                         
039600 1312-CHK-CORR-PAIS-I.                                                    
039700*                                                                         
039800     IF CT-CODE(IDX-CTRY) EQUAL CP-COUNTRY                                
039900        SET WS-FOUND TO TRUE                                              
040000        MOVE IDX-CTRY TO WS-LOOKUP-IDX                                    
040100     END-IF.                                                              
040200*                                                                         
040300 1312-CHK-CORR-PAIS-F. EXIT.                                              
040400*                                                                         
040500*---- CARGA EL PAR EN AMBOS CASOS, MAYUSCULA Y MINUSCULA ---------        
040600 1320-AGREGA-XLATE-I.                                                     
040700*                                                                         
040800     ADD 1 TO CT-XLATE-CNT(WS-LOOKUP-IDX)                                 
040900     SET IDX-XLT TO CT-XLATE-CNT(WS-LOOKUP-IDX)                           
041000     MOVE WS-CP-FROM-U TO CTX-FROM(WS-LOOKUP-IDX, IDX-XLT)                
041100     MOVE WS-CP-TO-U   TO CTX-TO(WS-LOOKUP-IDX, IDX-XLT)                  
041200     IF CP-FROM IS ALPHABETIC                                             
041300        ADD 1 TO CT-XLATE-CNT(WS-LOOKUP-IDX)                              
041400        SET IDX-XLT TO CT-XLATE-CNT(WS-LOOKUP-IDX)                        
041500        MOVE WS-CP-FROM-U TO CTX-FROM(WS-LOOKUP-IDX, IDX-XLT)             
041600        INSPECT CTX-FROM(WS-LOOKUP-IDX, IDX-XLT)                          
041700                CONVERTING WS-ALPHA-UPPER TO WS-ALPHA-LOWER               
041800        MOVE WS-CP-TO-U   TO CTX-TO(WS-LOOKUP-IDX, IDX-XLT)               
041900     END-IF.                                                              
042000*                                                                         
042100 1320-AGREGA-XLATE-F. EXIT.                                               
042200*                                                                         
042300*---- UNION GLOBAL - SE INVOCA DESDE 1610 TRAS EL ORDEN POR ---      C020 
042400*---- PRIORIDAD; LA ENTRADA DEL PAIS DE MENOR PRIORIDAD QUE --       C020 
042500*---- SE PROCESA DESPUES PISA A LA ANTERIOR EN CONFLICTO     --      C020 
042600 1330-AGREGA-GLOBAL-I.                                                    
042700*                                                                         
042800     PERFORM 1331-BUSCA-GLOBAL-I THRU 1331-BUSCA-GLOBAL-F                 
042900     IF WS-FOUND                                                          
043000        MOVE WS-CP-TO-U TO GX-TO(WS-LOOKUP-IDX)                           
043100     ELSE                                                                 
043200        ADD 1 TO WS-GXLATE-CNT                                            
043300        SET IDX-GXLT TO WS-GXLATE-CNT                                     
043400        MOVE WS-CP-FROM-U TO GX-FROM(IDX-GXLT)                            
043500        MOVE WS-CP-TO-U   TO GX-TO(IDX-GXLT)                              
043600     END-IF.                                                              
043700*                                                                         
043800 1330-AGREGA-GLOBAL-F. EXIT.                                              
043900*                                                                         
044000 1331-BUSCA-GLOBAL-I.                                                     
044100*                                                                         
044200     MOVE 'N' TO WS-FOUND-SW                                              
044300     PERFORM 1333-CHK-UN-GLOBAL-I THRU 1333-CHK-UN-GLOBAL-F               
044400             VARYING IDX-GXLT FROM 1 BY 1                                 
044500             UNTIL IDX-GXLT GREATER WS-GXLATE-CNT.                        
044600*                                                                         
044700 1331-BUSCA-GLOBAL-F. EXIT.                                               
044800*                                                                         
044900 1333-CHK-UN-GLOBAL-I.                                                    
045000*                                                                         
045100     IF GX-FROM(IDX-GXLT) EQUAL WS-CP-FROM-U                              
045200        SET WS-FOUND TO TRUE                                              
045300        MOVE IDX-GXLT TO WS-LOOKUP-IDX                                    
045400     END-IF.                                                              
045500*                                                                         
045600 1333-CHK-UN-GLOBAL-F. EXIT.                                              
045700*                                                                         
045800*-----------------------------------------------------------------        
045900*    CARGA DE STOP-WORDS GLOBALES                           C009          
046000*-----------------------------------------------------------------        
046100 1400-CARGA-STOP-I.                                                       
046200*                                                                         
046300     READ STOP-WORDS INTO WS-SW-WORD                                      
046400     PERFORM 1405-CARGA-UNA-STOP-I THRU 1405-CARGA-UNA-STOP-F             
046500             UNTIL FS-STOP NOT EQUAL '00'.                                
046600*                                                                         
046700 1400-CARGA-STOP-F. EXIT.                                                 
046800*                                                                         
046900 1405-CARGA-UNA-STOP-I.                                                   
047000*                                                                         
047100     ADD 1 TO WS-GSW-CNT                                                  
047200     SET IDX-GSW TO WS-GSW-CNT                                            
047300     MOVE SW-WORD TO GSW-WORD(IDX-GSW)                                    
047400     INSPECT GSW-WORD(IDX-GSW)                                            
047500             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER                  
047600     READ STOP-WORDS INTO WS-SW-WORD.                                     
047700*                                                                         
047800 1405-CARGA-UNA-STOP-F. EXIT.                                             
047900*                                                                         
048000*-----------------------------------------------------------------        
048100*    ORDEN ASCENDENTE POR PRIORIDAD - BURBUJA ESTABLE       C003          
048200*    EN EMPATE SE CONSERVA EL ORDEN DE ENTRADA               C003         
048300*-----------------------------------------------------------------        
048400 1500-ORDENAR-PRIO-I.                                                     
048500*                                                                         
048600     IF WS-CTRY-CNT GREATER 1                                             
048700        MOVE 'Y' TO WS-SWAP-SW                                            
048800        PERFORM 1505-PASADA-I THRU 1505-PASADA-F                          
048900                UNTIL NOT WS-DID-SWAP                                     
049000     END-IF.                                                              
049100*                                                                         
049200 1500-ORDENAR-PRIO-F. EXIT.                                               
049300*                                                                         
049400 1505-PASADA-I.                                                           
049500*                                                                         
049600     MOVE 'N' TO WS-SWAP-SW                                               
049700     PERFORM 1510-COMPARA-I THRU 1510-COMPARA-F                           
049800             VARYING IDX-CTRY FROM 1 BY 1                                 
049900             UNTIL IDX-CTRY GREATER WS-CTRY-CNT - 1.                      
050000*                                                                         
050100 1505-PASADA-F. EXIT.                                                     
050200*                                                                         
050300 1510-COMPARA-I.                                                          
050400*                                                                         
050500     IF CT-PRIORITY(IDX-CTRY)                                             
050600        GREATER CT-PRIORITY(IDX-CTRY + 1)                                 
050700        MOVE CT-ENTRY(IDX-CTRY)     TO WS-CTRY-SAVE                       
050800        MOVE CT-ENTRY(IDX-CTRY + 1) TO CT-ENTRY(IDX-CTRY)                 
050900        MOVE WS-CTRY-SAVE           TO CT-ENTRY(IDX-CTRY + 1)             
051000        MOVE 'Y' TO WS-SWAP-SW                                            
051100     END-IF.                                                              
051200*                                                                         
051300 1510-COMPARA-F. EXIT.                                                    
051400*                                                                         
051500*-----------------------------------------------------------------        
051600*    MAPA DE TRADUCCION GLOBAL - UNION EN ORDEN DE PRIORIDAD   C020       
051700*    (SE ARMA UNA VEZ ORDENADA LA TABLA DE PAISES POR 1500,    C020       
051800*    PARA QUE EL PAIS DE MENOR PRIORIDAD PISE EN CONFLICTO)    C020       
051900*-----------------------------------------------------------------        
052000 1600-CARGA-GLOBAL-I.                                                     
052100*                                                                         
052200     PERFORM 1605-UN-PAIS-GLOBAL-I THRU 1605-UN-PAIS-GLOBAL-F             
052300             VARYING IDX-CTRY FROM 1 BY 1                                 
052400             UNTIL IDX-CTRY GREATER WS-CTRY-CNT.                          
052500*                                                                         
052600 1600-CARGA-GLOBAL-F. EXIT.                                               
052700*                                                                         
052800 1605-UN-PAIS-GLOBAL-I.                                                   
052900*                                                                         
053000     PERFORM 1610-UNA-ENTRADA-GLOBAL-I THRU 1610-UNA-ENTRADA-GLOBAL-F     
053100             VARYING IDX-XLT FROM 1 BY 1                                  
053200             UNTIL IDX-XLT GREATER CT-XLATE-CNT(IDX-CTRY).                
053300*                                                                         
053400 1605-UN-PAIS-GLOBAL-F. EXIT.                                             
053500*                                                                         
053600 1610-UNA-ENTRADA-GLOBAL-I.                                               
053700*                                                                         
053800     MOVE CTX-FROM(IDX-CTRY, IDX-XLT) TO WS-CP-FROM-U                     
053900     MOVE CTX-TO(IDX-CTRY, IDX-XLT)   TO WS-CP-TO-U                       
054000     PERFORM 1330-AGREGA-GLOBAL-I THRU 1330-AGREGA-GLOBAL-F.              
054100*                                                                         
054200 1610-UNA-ENTRADA-GLOBAL-F. EXIT.                                         
054300*                                                                         
054400*-----------------------------------------------------------------        
054500*    LECTURA DE UNA LECTURA CRUDA DE PATENTE                 C001         
054600*-----------------------------------------------------------------        
054700 2500-LEER-PLATE-I.                                                       
054800*                                                                         
054900     READ PLATES-IN INTO WS-RP-READING                                    
055000     EVALUATE FS-PLATE                                                    
055100        WHEN '00'                                                         
055200           ADD 1 TO WS-LEIDOS-CNT                                         
055300        WHEN '10'                                                         
055400           SET WS-FIN-LECTURA TO TRUE                                     
055500        WHEN OTHER                                                        
055600           DISPLAY '*ERROR EN LECTURA PLATES-IN: ' FS-PLATE               
055700           SET WS-FIN-LECTURA TO TRUE                                     
055800     END-EVALUATE.                                                        
055900*                                                                         
056000 2500-LEER-PLATE-F. EXIT.                                                 
056100*                                                                         
056200*-----------------------------------------------------------------        
056300*    PROCESO DE UNA LECTURA - POSTPROCESADOR POR PRIORIDAD  C010          
056400*-----------------------------------------------------------------        
056500 2000-PROCESO-I.                                                          
056600*                                                                         
056700     INITIALIZE WS-VR-RESULT                                              
056800     MOVE RP-SEQ  TO VR-SEQ                                               
056900     MOVE RP-TEXT TO VR-RAW                                               
057000*                                                                         
057100     IF WS-POSTPROC-OFF                                                   
057200        PERFORM 2010-PASE-LIBRE-I THRU 2010-PASE-LIBRE-F                  
057300     ELSE                                                                 
057400        MOVE RP-TEXT TO WS-RAW-UPPER                                      
057500        INSPECT WS-RAW-UPPER                                              
057600                CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER               
057700        PERFORM 2020-BUSCA-STOP-GLOBAL-I                                  
057800           THRU 2020-BUSCA-STOP-GLOBAL-F                                  
057900        IF WS-FOUND                                                       
058000           MOVE 'N' TO VR-ACCEPTED                                        
058100           MOVE 'STOP-WORD' TO VR-REASON                                  
058200           ADD 1 TO WS-REJ-STOPWORD-CNT                                   
058300        ELSE                                                              
058400           PERFORM 2100-PRUEBA-PAISES-I THRU 2100-PRUEBA-PAISES-F         
058500        END-IF                                                            
058600     END-IF                                                               
058700*                                                                         
058800     IF VR-ACCEPTED EQUAL 'Y'                                             
058900        ADD 1 TO WS-ACEPTADOS-CNT                                         
059000     ELSE                                                                 
059100        ADD 1 TO WS-RECHAZADOS-CNT                                        
059200     END-IF                                                               
059300*                                                                         
059400     MOVE WS-VR-RESULT TO REG-VALID                                       
059500     WRITE VALID-OUT FROM REG-VALID                                       
059600     PERFORM 2500-LEER-PLATE-I THRU 2500-LEER-PLATE-F.                    
059700*                                                                         
059800 2000-PROCESO-F. EXIT.                                                    
059900*                                                                         
060000*---- POSTPROCESADOR DESACTIVADO (UPSI-1 ENCENDIDO) --------------        
060100 2010-PASE-LIBRE-I.                                                       
060200*                                                                         
060300     IF RP-TEXT NOT EQUAL SPACES                                          
060400        MOVE 'Y' TO VR-ACCEPTED                                           
060500        MOVE RP-TEXT TO VR-PLATE                                          
060600     ELSE                                                                 
060700        MOVE 'N' TO VR-ACCEPTED                                           
060800        MOVE 'EMPTY' TO VR-REASON                                         
060900        ADD 1 TO WS-REJ-EMPTY-CNT                                         
061000     END-IF.                                                              
061100*                                                                         
061200 2010-PASE-LIBRE-F. EXIT.                                                 
061300*                                                                         
061400 2020-BUSCA-STOP-GLOBAL-I.                                                
061500*                                                                         
061600     MOVE 'N' TO WS-FOUND-SW                                              
061700     PERFORM 2025-CHK-UNA-GSW-I THRU 2025-CHK-UNA-GSW-F                   
061800             VARYING IDX-GSW FROM 1 BY 1                                  
061900             UNTIL IDX-GSW GREATER WS-GSW-CNT.                            
062000*                                                                         
062100 2020-BUSCA-STOP-GLOBAL-F. EXIT.                                          
062200*                                                                         
062300 2025-CHK-UNA-GSW-I.                                                      
062400*                                                                         
062500     IF GSW-WORD(IDX-GSW) EQUAL WS-RAW-UPPER                              
062600        SET WS-FOUND TO TRUE                                              
062700     END-IF.                                                              
062800*                                                                         
062900 2025-CHK-UNA-GSW-F. EXIT.                                                
063000*                                                                         
063100*---- RECORRE LOS PAISES EN ORDEN DE PRIORIDAD; EL PRIMERO --------       
063200*---- QUE ACEPTA GANA; SI NINGUNO ACEPTA, NO-COUNTRY        C005          
063300*-----------------------------------------------------------------        
063400 2100-PRUEBA-PAISES-I.                                                    
063500*                                                                         
063600     MOVE 'N' TO VR-ACCEPTED                                              
063700     PERFORM 2105-PRUEBA-UN-PAIS-I THRU 2105-PRUEBA-UN-PAIS-F             
063800             VARYING IDX-CTRY FROM 1 BY 1                                 
063900             UNTIL IDX-CTRY GREATER WS-CTRY-CNT                           
064000                OR VR-ACCEPTED EQUAL 'Y'                                  
064100*                                                                         
064200     IF VR-ACCEPTED NOT EQUAL 'Y'                                         
064300        MOVE 'NO-COUNTRY' TO VR-REASON                                    
064400        MOVE RP-TEXT      TO VR-PLATE                                     
064500        ADD 1 TO WS-REJ-NOCOUNTRY-CNT                                     
064600     END-IF.                                                              
064700*                                                                         
064800 2100-PRUEBA-PAISES-F. EXIT.                                              
064900*                                                                         
065000 2105-PRUEBA-UN-PAIS-I.                                                   
065100*                                                                         
065200     PERFORM 3000-VALIDAR-PAIS-I THRU 3000-VALIDAR-PAIS-F                 
065300     IF WS-VPAIS-OK                                                       
065400        MOVE 'Y'              TO VR-ACCEPTED                              
065500        MOVE CT-CODE(IDX-CTRY) TO VR-COUNTRY                              
065600        MOVE CT-NAME(IDX-CTRY) TO VR-COUNTRY-NAME                         
065700        MOVE WS-VPAIS-FORMAT  TO VR-FORMAT                                
065800        MOVE WS-VPAIS-PLATE   TO VR-PLATE                                 
065900        ADD 1 TO ACC-CNT(IDX-CTRY)                                        
066000     END-IF.                                                              
066100*                                                                         
066200 2105-PRUEBA-UN-PAIS-F. EXIT.                                             
066300*                                                                         
066400*-----------------------------------------------------------------        
066500*    VALIDACION DE UNA LECTURA CONTRA UN PAIS (IDX-CTRY)    C001          
066600*    NORMALIZA, TRADUCE Y FILTRA; LUEGO APLICA LA ESCALERA  C010          
066700*    DE RECHAZOS EN ORDEN FIJO Y POR ULTIMO LAS MASCARAS    C012          
066800*-----------------------------------------------------------------        
066900 3000-VALIDAR-PAIS-I.                                                     
067000*                                                                         
067100     MOVE 'N' TO WS-VPAIS-ACCEPT                                          
067200     MOVE SPACES TO WS-VPAIS-REASON WS-VPAIS-FORMAT                       
067300     PERFORM 3100-NORMALIZAR-I THRU 3100-NORMALIZAR-F                     
067400     MOVE WS-NORM-TEXT(1:12) TO WS-VPAIS-PLATE                            
067500*                                                                         
067600     IF WS-NORM-LEN EQUAL ZERO                                            
067700        MOVE 'EMPTY' TO WS-VPAIS-REASON                                   
067800        ADD 1 TO WS-REJ-EMPTY-CNT                                         
067900        GO TO 3000-VALIDAR-PAIS-F                                         
068000     END-IF                                                               
068100*                                                                         
068200     PERFORM 3150-CHK-BADCHAR-I THRU 3150-CHK-BADCHAR-F                   
068300     IF WS-FOUND                                                          
068400        MOVE 'BAD-CHAR' TO WS-VPAIS-REASON                                
068500        ADD 1 TO WS-REJ-BADCHAR-CNT                                       
068600        GO TO 3000-VALIDAR-PAIS-F                                         
068700     END-IF                                                               
068800*                                                                         
068900     IF CT-MIN-LEN(IDX-CTRY) GREATER ZERO                                 
069000        AND WS-NORM-LEN LESS CT-MIN-LEN(IDX-CTRY)                         
069100        MOVE 'TOO-SHORT' TO WS-VPAIS-REASON                               
069200        ADD 1 TO WS-REJ-TOOSHORT-CNT                                      
069300        GO TO 3000-VALIDAR-PAIS-F                                         
069400     END-IF                                                               
069500*                                                                         
069600     IF CT-MAX-LEN(IDX-CTRY) GREATER ZERO                                 
069700        AND WS-NORM-LEN GREATER CT-MAX-LEN(IDX-CTRY)                      
069800        MOVE 'TOO-LONG' TO WS-VPAIS-REASON                                
069900        ADD 1 TO WS-REJ-TOOLONG-CNT                                       
070000        GO TO 3000-VALIDAR-PAIS-F                                         
070100     END-IF                                                               
070200*                                                                         
070300     PERFORM 2020-BUSCA-STOP-GLOBAL-I THRU 2020-BUSCA-STOP-GLOBAL-F       
070400     MOVE WS-NORM-TEXT TO WS-RAW-UPPER                                    
070500     IF WS-FOUND                                                          
070600        MOVE 'STOP-WORD' TO WS-VPAIS-REASON                               
070700        ADD 1 TO WS-REJ-STOPWORD-CNT                                      
070800        GO TO 3000-VALIDAR-PAIS-F                                         
070900     END-IF                                                               
071000*                                                                         
071100     PERFORM 3200-CHK-REPEAT-I THRU 3200-CHK-REPEAT-F                     
071200     IF WS-FOUND                                                          
071300        MOVE 'REPEAT' TO WS-VPAIS-REASON                                  
071400        ADD 1 TO WS-REJ-REPEAT-CNT                                        
071500        GO TO 3000-VALIDAR-PAIS-F                                         
071600     END-IF                                                               
071700*                                                                         
071800     IF CT-ALLOW-SEQ(IDX-CTRY) EQUAL 'N'                                  
071900        PERFORM 3300-CHK-COUNTER-I THRU 3300-CHK-COUNTER-F                
072000        IF WS-FOUND                                                       
072100           MOVE 'COUNTER' TO WS-VPAIS-REASON                              
072200           ADD 1 TO WS-REJ-COUNTER-CNT                                    
072300           GO TO 3000-VALIDAR-PAIS-F                                      
072400        END-IF                                                            
072500     END-IF                                                               
072600*                                                                         
072700     PERFORM 3400-BUSCA-FORMATO-I THRU 3400-BUSCA-FORMATO-F               
072800     IF WS-VPAIS-OK                                                       
072900        GO TO 3000-VALIDAR-PAIS-F                                         
073000     END-IF                                                               
073100     MOVE 'NO-FORMAT' TO WS-VPAIS-REASON                                  
073200     ADD 1 TO WS-REJ-NOFORMAT-CNT.                                        
073300*                                                                         
073400 3000-VALIDAR-PAIS-F. EXIT.                                               
073500*                                                                         
073600*---- TRIM, MAYUSCULAS, QUITA ESPACIOS/GUION/PUNTO, TRADUCE ------        
073700*---- Y POR ULTIMO FILTRO AGRESIVO - QUITA LO QUE NO SEA         ----     
073800*---- LETRA NI DIGITO VALIDO PARA EL PAIS                  C010 ----      
073900 3100-NORMALIZAR-I.                                                       
074000*                                                                         
074100     MOVE SPACES TO WS-TMP-TEXT                                           
074200     MOVE RP-TEXT TO WS-NORM-TEXT                                         
074300     INSPECT WS-NORM-TEXT                                                 
074400             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER                  
074500     MOVE ZERO TO WS-TMP-POS                                              
074600     PERFORM 3105-STRIP-UN-CHAR-I THRU 3105-STRIP-UN-CHAR-F               
074700             VARYING WS-NORM-POS FROM 1 BY 1                              
074800             UNTIL WS-NORM-POS GREATER 16                                 
074900     MOVE WS-TMP-TEXT TO WS-NORM-TEXT                                     
075000     MOVE WS-TMP-POS  TO WS-NORM-LEN                                      
075100*                                                                         
075200     MOVE SPACES TO WS-TMP-TEXT                                           
075300     PERFORM 3115-TRADUCE-UNA-POS-I THRU 3115-TRADUCE-UNA-POS-F           
075400             VARYING WS-NORM-POS FROM 1 BY 1                              
075500             UNTIL WS-NORM-POS GREATER WS-NORM-LEN                        
075600     MOVE WS-TMP-TEXT TO WS-NORM-TEXT                                     
075700*                                                                         
075800     MOVE SPACES TO WS-TMP-TEXT                                           
075900     MOVE ZERO   TO WS-TMP-POS                                            
076000     PERFORM 3120-FILTRA-UNA-POS-I THRU 3120-FILTRA-UNA-POS-F             
076100             VARYING WS-NORM-POS FROM 1 BY 1                              
076200             UNTIL WS-NORM-POS GREATER WS-NORM-LEN                        
076300     MOVE WS-TMP-TEXT TO WS-NORM-TEXT                                     
076400     MOVE WS-TMP-POS  TO WS-NORM-LEN.                                     
076500*                                                                         
076600 3100-NORMALIZAR-F. EXIT.                                                 
076700*                                                                         
076800*---- CONSERVA SOLO LETRA O DIGITO VALIDO PARA EL PAIS IDX-CTRY --        
076900 3120-FILTRA-UNA-POS-I.                                                   
077000*                                                                         
077100     MOVE WS-NORM-CHARS(WS-NORM-POS) TO WS-SCAN-CHAR                      
077200     PERFORM 3160-CHK-LETRA-I  THRU 3160-CHK-LETRA-F                      
077300     MOVE WS-FOUND-SW TO WS-LETRA-SW                                      
077400     PERFORM 3170-CHK-DIGITO-I THRU 3170-CHK-DIGITO-F                     
077500     IF WS-LETRA-SW EQUAL 'Y' OR WS-FOUND-SW EQUAL 'Y'                    
077600        ADD 1 TO WS-TMP-POS                                               
077700        MOVE WS-SCAN-CHAR TO WS-TMP-TEXT(WS-TMP-POS:1)                    
077800     END-IF.                                                              
077900*                                                                         
078000 3120-FILTRA-UNA-POS-F. EXIT.                                             
078100*                                                                         
078200*---- QUITA ESPACIO, GUION Y PUNTO DE UNA POSICION ----------------       
078300 3105-STRIP-UN-CHAR-I.                                                    
078400*                                                                         
078500     MOVE WS-NORM-CHARS(WS-NORM-POS) TO WS-SCAN-CHAR                      
078600     IF WS-SCAN-CHAR NOT EQUAL SPACE                                      
078700        AND WS-SCAN-CHAR NOT EQUAL '-'                                    
078800        AND WS-SCAN-CHAR NOT EQUAL '.'                                    
078900        ADD 1 TO WS-TMP-POS                                               
079000        MOVE WS-SCAN-CHAR TO WS-TMP-TEXT(WS-TMP-POS:1)                    
079100     END-IF.                                                              
079200*                                                                         
079300 3105-STRIP-UN-CHAR-F. EXIT.                                              
079400*                                                                         
079500*---- TRADUCE UNA POSICION SEGUN EL MAPA COMBINADO DEL PAIS -------       
079600 3115-TRADUCE-UNA-POS-I.                                                  
079700*                                                                         
079800     MOVE WS-NORM-CHARS(WS-NORM-POS) TO WS-SCAN-CHAR                      
079900     PERFORM 3110-TRADUCIR-CHAR-I THRU 3110-TRADUCIR-CHAR-F               
080000     MOVE WS-SCAN-CHAR TO WS-TMP-TEXT(WS-NORM-POS:1).                     
080100*                                                                         
080200 3115-TRADUCE-UNA-POS-F. EXIT.                                            
080300*                                                                         
080400*---- APLICA EL MAPA DE TRADUCCION COMBINADO DEL PAIS -------------       
080500 3110-TRADUCIR-CHAR-I.                                                    
080600*                                                                         
080700     MOVE 'N' TO WS-FOUND-SW                                              
080800     PERFORM 3112-CHK-UN-XLATE-I THRU 3112-CHK-UN-XLATE-F                 
080900             VARYING IDX-XLT FROM 1 BY 1                                  
081000             UNTIL IDX-XLT GREATER CT-XLATE-CNT(IDX-CTRY)                 
081100                OR WS-FOUND.                                              
081200*                                                                         
081300 3110-TRADUCIR-CHAR-F. EXIT.                                              
081400*                                                                         
081500 3112-CHK-UN-XLATE-I.                                                     
081600*                                                                         
081700     IF CTX-FROM(IDX-CTRY, IDX-XLT) EQUAL WS-SCAN-CHAR                    
081800        MOVE CTX-TO(IDX-CTRY, IDX-XLT) TO WS-SCAN-CHAR                    
081900        SET WS-FOUND TO TRUE                                              
082000     END-IF.                                                              
082100*                                                                         
082200 3112-CHK-UN-XLATE-F. EXIT.                                               
082300*                                                                         
082400*---- CHEQUEO DE RESGUARDO - EN TEORIA INALCANZABLE YA QUE     ----       
082500*---- 3100 YA FILTRO TODO CARACTER QUE NO SEA VALIDO      C010 ----       
082600 3150-CHK-BADCHAR-I.                                                      
082700*                                                                         
082800     MOVE 'N' TO WS-BADCHAR-SW                                            
082900     PERFORM 3155-CHK-UNA-POS-I THRU 3155-CHK-UNA-POS-F                   
083000             VARYING WS-NORM-POS FROM 1 BY 1                              
083100             UNTIL WS-NORM-POS GREATER WS-NORM-LEN                        
083200                OR WS-BADCHAR-SW EQUAL 'Y'                                
083300     MOVE WS-BADCHAR-SW TO WS-FOUND-SW.                                   
083400*                                                                         
083500 3150-CHK-BADCHAR-F. EXIT.                                                
083600*                                                                         
083700 3155-CHK-UNA-POS-I.                                                      
083800*                                                                         
083900     MOVE WS-NORM-CHARS(WS-NORM-POS) TO WS-SCAN-CHAR                      
084000     PERFORM 3160-CHK-LETRA-I  THRU 3160-CHK-LETRA-F                      
084100     MOVE WS-FOUND-SW TO WS-LETRA-SW                                      
084200     PERFORM 3170-CHK-DIGITO-I THRU 3170-CHK-DIGITO-F                     
084300     IF WS-LETRA-SW NOT EQUAL 'Y' AND WS-FOUND-SW NOT EQUAL 'Y'           
084400        MOVE 'Y' TO WS-BADCHAR-SW                                         
084500     END-IF.                                                              
084600*                                                                         
084700 3155-CHK-UNA-POS-F. EXIT.                                                
084800*                                                                         
084900*---- VERDADERO SI WS-SCAN-CHAR ESTA ENTRE LAS LETRAS VALIDAS ---         
085000*---- DEL PAIS IDX-CTRY                                      ---          
085100 3160-CHK-LETRA-I.                                                        
085200*                                                                         
085300     MOVE 'N' TO WS-FOUND-SW                                              
085400     PERFORM 3165-CHK-LETRA-POS-I THRU 3165-CHK-LETRA-POS-F               
085500             VARYING WS-SCAN-POS FROM 1 BY 1                              
085600             UNTIL WS-SCAN-POS GREATER 30 OR WS-FOUND.                    
085700*                                                                         
085800 3160-CHK-LETRA-F. EXIT.                                                  
085900*                                                                         
086000 3165-CHK-LETRA-POS-I.                                                    
086100*                                                                         
086200     IF CT-LETTERS(IDX-CTRY) (WS-SCAN-POS:1) EQUAL WS-SCAN-CHAR           
086300        SET WS-FOUND TO TRUE                                              
086400     END-IF.                                                              
086500*                                                                         
086600 3165-CHK-LETRA-POS-F. EXIT.                                              
086700*                                                                         
086800*---- VERDADERO SI WS-SCAN-CHAR ESTA ENTRE LOS DIGITOS VALIDOS --         
086900*---- DEL PAIS IDX-CTRY                                      ---          
087000 3170-CHK-DIGITO-I.                                                       
087100*                                                                         
087200     MOVE 'N' TO WS-FOUND-SW                                              
087300     PERFORM 3175-CHK-DIGITO-POS-I THRU 3175-CHK-DIGITO-POS-F             
087400             VARYING WS-SCAN-POS FROM 1 BY 1                              
087500             UNTIL WS-SCAN-POS GREATER 10 OR WS-FOUND.                    
087600*                                                                         
087700 3170-CHK-DIGITO-F. EXIT.                                                 
087800*                                                                         
087900 3175-CHK-DIGITO-POS-I.                                                   
088000*                                                                         
088100     IF CT-DIGITS(IDX-CTRY) (WS-SCAN-POS:1) EQUAL WS-SCAN-CHAR            
088200        SET WS-FOUND TO TRUE                                              
088300     END-IF.                                                              
088400*                                                                         
088500 3175-CHK-DIGITO-POS-F. EXIT.                                             
088600*                                                                         
088700*---- LARGO >= 3 Y TODOS LOS CARACTERES IGUALES -------------------       
088800 3200-CHK-REPEAT-I.                                                       
088900*                                                                         
089000     MOVE 'N' TO WS-FOUND-SW                                              
089100     IF WS-NORM-LEN GREATER EQUAL 3                                       
089200        MOVE 'Y' TO WS-FOUND-SW                                           
089300        PERFORM 3205-CHK-UNA-REPEAT-I THRU 3205-CHK-UNA-REPEAT-F          
089400                VARYING WS-NORM-POS FROM 2 BY 1                           
089500                UNTIL WS-NORM-POS GREATER WS-NORM-LEN                     
089600     END-IF.                                                              
089700*                                                                         
089800 3205-CHK-UNA-REPEAT-I.                                                   
089900*                                                                         
090000     IF WS-NORM-CHARS(WS-NORM-POS) NOT EQUAL WS-NORM-CHARS(1)             
090100        MOVE 'N' TO WS-FOUND-SW                                           
090200     END-IF.                                                              
090300*                                                                         
090400 3205-CHK-UNA-REPEAT-F. EXIT.                                             
090500*                                                                         
090600 3200-CHK-REPEAT-F. EXIT.                                                 
090700*                                                                         
090800*---- CONTADOR SIMPLE: TODOS DIGITOS, DIFERENCIA CONSTANTE --------       
090900*---- +1 O -1 ENTRE CARACTERES ADYACENTES, LARGO >= 3        ------       
091000 3300-CHK-COUNTER-I.                                                      
091100*                                                                         
091200     MOVE 'N' TO WS-FOUND-SW                                              
091300     IF WS-NORM-LEN GREATER EQUAL 3                                       
091400        AND WS-NORM-TEXT(1:WS-NORM-LEN) IS NUMERIC                        
091500        PERFORM 3310-CHK-STEP-I THRU 3310-CHK-STEP-F                      
091600     END-IF.                                                              
091700*                                                                         
091800 3300-CHK-COUNTER-F. EXIT.                                                
091900*                                                                         
092000 3310-CHK-STEP-I.                                                         
092100*                                                                         
092200     MOVE WS-NORM-CHARS(1) TO WS-DIGIT-A                                  
092300     MOVE WS-NORM-CHARS(2) TO WS-DIGIT-B                                  
092400     COMPUTE WS-FIRST-DIFF = WS-DIGIT-B - WS-DIGIT-A                      
092500     IF WS-FIRST-DIFF EQUAL 1 OR WS-FIRST-DIFF EQUAL -1                   
092600        MOVE 'Y' TO WS-FOUND-SW                                           
092700        PERFORM 3315-CHK-UN-PASO-I THRU 3315-CHK-UN-PASO-F                
092800                VARYING WS-NORM-POS FROM 2 BY 1                           
092900                UNTIL WS-NORM-POS GREATER EQUAL WS-NORM-LEN               
093000                   OR WS-FOUND-SW EQUAL 'N'                               
093100     ELSE                                                                 
093200        MOVE 'N' TO WS-FOUND-SW                                           
093300     END-IF.                                                              
093400*                                                                         
093500 3310-CHK-STEP-F. EXIT.                                                   
093600*                                                                         
093700 3315-CHK-UN-PASO-I.                                                      
093800*                                                                         
093900     MOVE WS-NORM-CHARS(WS-NORM-POS)     TO WS-DIGIT-A                    
094000     MOVE WS-NORM-CHARS(WS-NORM-POS + 1) TO WS-DIGIT-B                    
094100     COMPUTE WS-DIFF-VAL = WS-DIGIT-B - WS-DIGIT-A                        
094200     IF WS-DIFF-VAL NOT EQUAL WS-FIRST-DIFF                               
094300        MOVE 'N' TO WS-FOUND-SW                                           
094400     END-IF.                                                              
094500*                                                                         
094600 3315-CHK-UN-PASO-F. EXIT.                                                
094700*                                                                         
094800*---- PRIMER FORMATO CUYA MASCARA SATISFACE EL TEXTO --------------       
094900 3400-BUSCA-FORMATO-I.                                                    
095000*                                                                         
095100     MOVE 'N' TO WS-VPAIS-ACCEPT                                          
095200     PERFORM 3405-PRUEBA-UN-FMT-I THRU 3405-PRUEBA-UN-FMT-F               
095300             VARYING IDX-FMT FROM 1 BY 1                                  
095400             UNTIL IDX-FMT GREATER CT-FMT-CNT(IDX-CTRY)                   
095500                OR WS-VPAIS-OK.                                           
095600*                                                                         
095700 3400-BUSCA-FORMATO-F. EXIT.                                              
095800*                                                                         
095900 3405-PRUEBA-UN-FMT-I.                                                    
096000*                                                                         
096100     PERFORM 3410-CHK-MASCARA-I THRU 3410-CHK-MASCARA-F                   
096200     IF WS-FOUND                                                          
096300        MOVE 'Y' TO WS-VPAIS-ACCEPT                                       
096400        MOVE CTF-NAME(IDX-CTRY, IDX-FMT) TO WS-VPAIS-FORMAT               
096500     END-IF.                                                              
096600*                                                                         
096700 3405-PRUEBA-UN-FMT-F. EXIT.                                              
096800*                                                                         
096900*---- COMPARA EL TEXTO NORMALIZADO CONTRA UNA MASCARA -------------       
097000*---- L = LETRA VALIDA, D = DIGITO VALIDO, ESPACIO = FIN     ------       
097100*---- CTF-MIN-TRAIL PERMITE QUE LA CORRIDA FINAL DE D SEA    ------       
097200*---- MAS CORTA, NUNCA MENOR A ESE MINIMO                    ------       
097300 3410-CHK-MASCARA-I.                                                      
097400*                                                                         
097500     MOVE 'N' TO WS-FOUND-SW                                              
097600     MOVE ZERO TO WS-LOOKUP-IDX                                           
097700     PERFORM 3415-CUENTA-UNA-POS-I THRU 3415-CUENTA-UNA-POS-F             
097800             VARYING WS-NORM-POS FROM 1 BY 1 UNTIL WS-NORM-POS > 12       
097900*                                                                         
098000     IF WS-NORM-LEN EQUAL WS-LOOKUP-IDX                                   
098100        PERFORM 3420-CHK-POSICIONES-I THRU 3420-CHK-POSICIONES-F          
098200     ELSE                                                                 
098300        IF CTF-MIN-TRAIL(IDX-CTRY, IDX-FMT) GREATER ZERO                  
098400           AND WS-NORM-LEN LESS WS-LOOKUP-IDX                             
098500           AND WS-NORM-LEN GREATER EQUAL                                  
098600               (WS-LOOKUP-IDX - CTF-MIN-TRAIL(IDX-CTRY, IDX-FMT))         
098700           PERFORM 3420-CHK-POSICIONES-I THRU 3420-CHK-POSICIONES-F       
098800        END-IF                                                            
098900     END-IF.                                                              
099000*                                                                         
099100 3410-CHK-MASCARA-F. EXIT.                                                
099200*                                                                         
099300 3415-CUENTA-UNA-POS-I.                                                   
099400*                                                                         
099500     IF CTF-MASK-CHARS(IDX-CTRY, IDX-FMT, WS-NORM-POS)                    
099600        NOT EQUAL SPACE                                                   
099700        ADD 1 TO WS-LOOKUP-IDX                                            
099800     END-IF.                                                              
099900*                                                                         
100000 3415-CUENTA-UNA-POS-F. EXIT.                                             
100100*                                                                         
100200 3420-CHK-POSICIONES-I.                                                   
100300*                                                                         
100400     MOVE 'Y' TO WS-MASK-OK-SW                                            
100500     PERFORM 3425-CHK-UNA-POS-MASK-I THRU 3425-CHK-UNA-POS-MASK-F         
100600             VARYING WS-NORM-POS FROM 1 BY 1                              
100700             UNTIL WS-NORM-POS GREATER WS-NORM-LEN                        
100800     MOVE WS-MASK-OK-SW TO WS-FOUND-SW.                                   
100900*                                                                         
101000 3420-CHK-POSICIONES-F. EXIT.                                             
101100*                                                                         
101200 3425-CHK-UNA-POS-MASK-I.                                                 
101300*                                                                         
101400     MOVE CTF-MASK-CHARS(IDX-CTRY, IDX-FMT, WS-NORM-POS)                  
101500                       TO WS-MASK-CHAR                                    
101600     MOVE WS-NORM-CHARS(WS-NORM-POS) TO WS-SCAN-CHAR                      
101700     EVALUATE WS-MASK-CHAR                                                
101800        WHEN 'L'                                                          
101900           PERFORM 3160-CHK-LETRA-I THRU 3160-CHK-LETRA-F                 
102000           IF WS-FOUND-SW NOT EQUAL 'Y'                                   
102100              MOVE 'N' TO WS-MASK-OK-SW                                   
102200           END-IF                                                         
102300        WHEN 'D'                                                          
102400           PERFORM 3170-CHK-DIGITO-I THRU 3170-CHK-DIGITO-F               
102500           IF WS-FOUND-SW NOT EQUAL 'Y'                                   
102600              MOVE 'N' TO WS-MASK-OK-SW                                   
102700           END-IF                                                         
102800        WHEN OTHER                                                        
102900           MOVE 'N' TO WS-MASK-OK-SW                                      
103000     END-EVALUATE.                                                        
103100*                                                                         
103200 3425-CHK-UNA-POS-MASK-F. EXIT.                                           
103300*                                                                         
103400*-----------------------------------------------------------------        
103500*    TOTALES DE CONTROL - READ/ACCEPTED/REJECTED, MOTIVO Y  C005          
103600*    PAIS (ORDEN DE PRIORIDAD)                               C006         
103700*-----------------------------------------------------------------        
103800 9000-TOTALES-I.                                                          
103900*                                                                         
104000     DISPLAY ' '                                                          
104100     DISPLAY '===== TOTALES PGMVALID ====='                               
104200     MOVE WS-LEIDOS-CNT TO WS-PRINT-CNT                                   
104300     DISPLAY 'READ         ' WS-PRINT-CNT                                 
104400     MOVE WS-ACEPTADOS-CNT TO WS-PRINT-CNT                                
104500     DISPLAY 'ACCEPTED     ' WS-PRINT-CNT                                 
104600     MOVE WS-RECHAZADOS-CNT TO WS-PRINT-CNT                               
104700     DISPLAY 'REJECTED     ' WS-PRINT-CNT                                 
104800*                                                                         
104900     MOVE WS-REJ-EMPTY-CNT TO WS-PRINT-CNT                                
105000     DISPLAY 'EMPTY        ' WS-PRINT-CNT                                 
105100     MOVE WS-REJ-BADCHAR-CNT TO WS-PRINT-CNT                              
105200     DISPLAY 'BAD-CHAR     ' WS-PRINT-CNT                                 
105300     MOVE WS-REJ-TOOSHORT-CNT TO WS-PRINT-CNT                             
105400     DISPLAY 'TOO-SHORT    ' WS-PRINT-CNT                                 
105500     MOVE WS-REJ-TOOLONG-CNT TO WS-PRINT-CNT                              
105600     DISPLAY 'TOO-LONG     ' WS-PRINT-CNT                                 
105700     MOVE WS-REJ-STOPWORD-CNT TO WS-PRINT-CNT                             
105800     DISPLAY 'STOP-WORD    ' WS-PRINT-CNT                                 
105900     MOVE WS-REJ-REPEAT-CNT TO WS-PRINT-CNT                               
106000     DISPLAY 'REPEAT       ' WS-PRINT-CNT                                 
106100     MOVE WS-REJ-COUNTER-CNT TO WS-PRINT-CNT                              
106200     DISPLAY 'COUNTER      ' WS-PRINT-CNT                                 
106300     MOVE WS-REJ-NOFORMAT-CNT TO WS-PRINT-CNT                             
106400     DISPLAY 'NO-FORMAT    ' WS-PRINT-CNT                                 
106500     MOVE WS-REJ-NOCOUNTRY-CNT TO WS-PRINT-CNT                            
106600     DISPLAY 'NO-COUNTRY   ' WS-PRINT-CNT                                 
106700*                                                                         
106800     PERFORM 9005-IMPRIME-UN-PAIS-I THRU 9005-IMPRIME-UN-PAIS-F           
106900             VARYING IDX-CTRY FROM 1 BY 1                                 
107000             UNTIL IDX-CTRY GREATER WS-CTRY-CNT.                          
107100*                                                                         
107200 9000-TOTALES-F. EXIT.                                                    
107300*                                                                         
107400 9005-IMPRIME-UN-PAIS-I.                                                  
107500*                                                                         
107600     MOVE ACC-CNT(IDX-CTRY) TO WS-PRINT-CNT                               
107700     DISPLAY CT-CODE(IDX-CTRY) '           ' WS-PRINT-CNT.                
107800*                                                                         
107900 9005-IMPRIME-UN-PAIS-F. EXIT.                                            
108000*                                                                         
108100*-----------------------------------------------------------------        
108200*    CIERRE DE ARCHIVOS                                     C001          
108300*-----------------------------------------------------------------        
108400 9999-FINAL-I.                                                            
108500*                                                                         
108600     CLOSE COUNTRY-RULES COUNTRY-FORMATS CORRECTIONS                      
108700           STOP-WORDS PLATES-IN VALID-OUT                                 
108800     IF FS-VALID NOT EQUAL '00'                                           
108900        DISPLAY '* ERROR EN CLOSE VALID-OUT = ' FS-VALID                  
109000        MOVE 9999 TO RETURN-CODE                                          
109100     END-IF.                                                              
109200*                                                                         
109300 9999-FINAL-F. EXIT.                                                      
