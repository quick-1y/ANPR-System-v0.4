000100*****************************************************************         
000200*    COPY CEVENT                                                *         
000300*    LAYOUTS DE EVENTO DE RECONOCIMIENTO Y FILA DE SALIDA       *         
000400*    USADOS POR PGMEVRPT Y PGMEVSRC                             *         
000500*****************************************************************         
000600*    WS-EV-EVENT   - EVENTO GRABADO, LARGO 76                   *         
000700*    WS-SR-ROW      - FILA DE REPORTE / EXPORT                   *        
000800*****************************************************************         
000900 01  WS-EV-EVENT.                                                         
001000     03  EV-ID                PIC 9(06).                                  
001100     03  EV-TIMESTAMP         PIC X(19).                                  
001200     03  EV-CHANNEL           PIC X(12).                                  
001300     03  EV-PLATE             PIC X(12).                                  
001400     03  EV-CONFIDENCE        PIC 9V9(04).                                
001500     03  EV-CONFIDENCE-N REDEFINES EV-CONFIDENCE                          
001600                          PIC 9(05).                                      
001700     03  EV-SOURCE            PIC X(12).                                  
001800     03  FILLER               PIC X(10).                                  
001900*                                                                         
002000*---- VISTA DE EV-TIMESTAMP PARTIDO EN FECHA Y HORA -------------         
002100 01  WS-EV-TIMESTAMP-R REDEFINES WS-EV-EVENT.                             
002200     03  EVR-ID               PIC 9(06).                                  
002300     03  EVR-TS-DATE          PIC X(10).                                  
002400     03  FILLER               PIC X(01).                                  
002500     03  EVR-TS-TIME          PIC X(08).                                  
002600     03  FILLER               PIC X(51).                                  
002700*                                                                         
002800 01  WS-SR-ROW.                                                           
002900     03  SR-TIMESTAMP         PIC X(19).                                  
003000     03  SR-CHANNEL           PIC X(12).                                  
003100     03  SR-PLATE             PIC X(12).                                  
003200     03  SR-CONF-PCT          PIC 9(03).99.                               
003300     03  SR-BAND              PIC X(06).                                  
003400     03  SR-SOURCE            PIC X(12).                                  
003500     03  FILLER               PIC X(09).                                  
