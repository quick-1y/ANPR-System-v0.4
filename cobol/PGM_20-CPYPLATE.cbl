000100*****************************************************************         
000200*    COPY CPLATE                                                *         
000300*    LAYOUTS DE LECTURA CRUDA Y RESULTADO DE VALIDACION         *         
000400*    USADOS POR PGMVALID Y PGMLEGCY                             *         
000500*****************************************************************         
000600*    WS-RP-READING  - LECTURA CRUDA DE PATENTE, LARGO 24        *         
000700*    WS-VR-RESULT   - RESULTADO DE VALIDACION, LARGO 96         *         
000800*****************************************************************         
000900 01  WS-RP-READING.                                                       
001000     03  RP-SEQ               PIC 9(06).                                  
001100     03  RP-TEXT              PIC X(16).                                  
001200     03  FILLER               PIC X(02).                                  
001300*                                                                         
001400 01  WS-VR-RESULT.                                                        
001500     03  VR-SEQ               PIC 9(06).                                  
001600     03  VR-RAW               PIC X(16).                                  
001700     03  VR-PLATE             PIC X(12).                                  
001800     03  VR-ACCEPTED          PIC X(01).                                  
001900     03  VR-COUNTRY           PIC X(02).                                  
002000     03  VR-COUNTRY-NAME      PIC X(20).                                  
002100     03  VR-FORMAT            PIC X(16).                                  
002200     03  VR-REASON            PIC X(20).                                  
002300     03  FILLER               PIC X(03).                                  
002400*                                                                         
002500*---- VISTA ALTERNATIVA DE VR-RESULT PARA CORTE DE RECHAZOS -----         
002600 01  WS-VR-RESULT-R REDEFINES WS-VR-RESULT.                               
002700     03  VRR-SEQ              PIC 9(06).                                  
002800     03  FILLER               PIC X(29).                                  
002900     03  VRR-COUNTRY          PIC X(02).                                  
003000     03  FILLER               PIC X(36).                                  
003100     03  VRR-REASON           PIC X(20).                                  
003200     03  FILLER               PIC X(03).                                  
