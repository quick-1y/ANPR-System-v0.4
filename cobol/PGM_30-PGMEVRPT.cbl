000100*****************************************************************         
000200*    PROGRAMA PGMEVRPT                                          *         
000300*    ==================                                         *         
000400*    - LISTADO DE LOS EVENTOS DE RECONOCIMIENTO MAS RECIENTES   *         
000500*    - ORDEN DESCENDENTE POR FECHA/HORA, LIMITE CONFIGURABLE    *         
000600*    - EL LIMITE SE RECIBE POR TARJETA SYSIN (00 = SIN LIMITE)  *         
000700*****************************************************************         
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. PGMEVRPT.                                                    
001000 AUTHOR. M PEREZ.                                                         
001100 INSTALLATION. DIRECCION GENERAL DE TRANSITO - DPTO SISTEMAS.             
001200 DATE-WRITTEN. 17/06/1995.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY. USO INTERNO - DIVISION TRANSITO.                               
001500*                                                                         
001600*-----------------------------------------------------------------        
001700*    HISTORIA DE CAMBIOS                                    TAG           
001800*-----------------------------------------------------------------        
001900*    17/06/95 MGP OT-0601 VERSION INICIAL                       R001      
002000*    02/12/95 MGP OT-0628 ORDEN POR FECHA/HORA DESCENDENTE       R002     
002100*    21/05/96 JCT OT-0662 DESEMPATE POR ID DESCENDENTE           R003     
002200*    08/01/97 DFH OT-0701 BANDA DE CONFIANZA HIGH/MEDIUM/LOW     R004     
002300*    19/09/97 DFH OT-0742 CONFIANZA AUSENTE SE TRATA COMO CERO   R005     
002400*    14/01/98 RAL OT-0809 REVISION AÑO 2000 - SIN CAMPOS FECHA   R006     
002500*    20/08/98 RAL OT-0848 SE CONFIRMA COMPATIBILIDAD AÑO 2000    R007     
002600*    11/03/01 JCT OT-0930 LIMITE POR TARJETA SYSIN, 0=SIN LIMITE R008     
002700*    02/09/02 MGP OT-0968 SALTO DE PAGINA POR CANTIDAD DE LINEAS R009     
002800*    14/05/04 DFH OT-0999 LIMPIEZA DE COMENTARIOS Y NUMERACION   R010     
002900*-----------------------------------------------------------------        
003000*                                                                         
003100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600*                                                                         
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT EVENTS-IN  ASSIGN DDEVENT                                     
004000            FILE STATUS IS FS-EVENT.                                      
004100     SELECT RECENT-RPT ASSIGN DDRECENT                                    
004200            FILE STATUS IS FS-RECENT.                                     
004300*                                                                         
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700*                                                                         
004800 FD  EVENTS-IN                                                            
004900     BLOCK CONTAINS 0 RECORDS                                             
005000     RECORDING MODE IS F.                                                 
005100 01  REG-EVENT            PIC X(76).                                      
005200*                                                                         
005300 FD  RECENT-RPT                                                           
005400     BLOCK CONTAINS 0 RECORDS                                             
005500     RECORDING MODE IS F.                                                 
005600 01  REG-RECENT           PIC X(132).                                     
005700*                                                                         
005800 WORKING-STORAGE SECTION.                                                 
005900*=======================*                                                 
006000*                                                                         
006100*---- STATUS DE ARCHIVOS -----------------------------------------        
006200 77  FS-EVENT                  PIC XX       VALUE SPACES.                 
006300 77  FS-RECENT                 PIC XX       VALUE SPACES.                 
006400*                                                                         
006500 77  WS-STATUS-FIN              PIC X.                                    
006600     88  WS-FIN-LECTURA              VALUE 'Y'.                           
006700     88  WS-NO-FIN-LECTURA           VALUE 'N'.                           
006800*                                                                         
006900*---- COPY DEL LAYOUT DE EVENTO / FILA DE REPORTE -----------------       
007000 COPY PGM_30-CPYEVENT.                                                    
007100*                                                                         
007200*---- PARAMETRO DE LIMITE - LLEGA POR TARJETA SYSIN          R008         
007300 77  WS-PARM-LIMITE             PIC X(04)    VALUE SPACES.                
007400 77  WS-LIMITE                  PIC 9(04) COMP VALUE 200.                 
007500*                                                                         
007600*---- TABLA DE EVENTOS EN MEMORIA PARA PODER ORDENAR POR     -----        
007700*---- FECHA/HORA ANTES DE IMPRIMIR                             -----      
007800 77  WS-EV-CNT                  PIC 9(04) COMP VALUE ZERO.                
007900 01  WS-EVT-TBL.                                                          
008000     05  TE-ENTRY OCCURS 1 TO 5000 TIMES                                  
008100                   DEPENDING ON WS-EV-CNT                                 
008200                   INDEXED BY IDX-EV.                                     
008300         10  TE-ID            PIC 9(06).                                  
008400         10  TE-TIMESTAMP     PIC X(19).                                  
008500         10  TE-TIMESTAMP-R REDEFINES TE-TIMESTAMP.                       
008600             15  TE-TS-DATE   PIC X(10).                                  
008700             15  FILLER       PIC X(01).                                  
008800             15  TE-TS-TIME   PIC X(08).                                  
008900         10  TE-CHANNEL       PIC X(12).                                  
009000         10  TE-PLATE         PIC X(12).                                  
009100         10  TE-CONFIDENCE    PIC 9V9(04).                                
009200         10  TE-CONF-DIGITS REDEFINES TE-CONFIDENCE                       
009300                              PIC 9(05).                                  
009400         10  TE-SOURCE        PIC X(12).                                  
009500         10  FILLER           PIC X(05).                                  
009600*                                                                         
009700*---- BUFFER DE INTERCAMBIO PARA EL ORDENAMIENTO -----------------        
009800 77  WS-EVT-SAVE                PIC X(71).                                
009900 77  WS-SWAP-SW                 PIC X(01)    VALUE 'N'.                   
010000     88  WS-DID-SWAP                  VALUE 'Y'.                          
010100*                                                                         
010200*---- ACUMULADORES -------------------------------------------------      
010300 77  WS-LEIDOS-CNT               PIC 9(06) COMP VALUE ZERO.               
010400 77  WS-IMPRESOS-CNT             PIC 9(06) COMP VALUE ZERO.               
010500*                                                                         
010600*---- BANDA DE CONFIANZA Y PORCENTAJE -----------------------------       
010700 77  WS-CONF-PCT                 PIC 9(03)V99 VALUE ZERO.                 
010800 77  WS-BANDA                    PIC X(06)    VALUE SPACES.               
010900*                                                                         
011000*---- CONTROL DE PAGINA Y LINEA --------------------------------          
011100 77  WS-LINEA-FIJA               PIC 9(02)    VALUE 54.                   
011200 77  WS-CUENTA-LINEA             PIC 9(02) COMP VALUE ZERO.               
011300 77  WS-CUENTA-PAGINA            PIC 9(02) COMP VALUE ZERO.               
011400*                                                                         
011500*---- LINEAS DE SEPARACION / BLANCO -------------------------------       
011600 77  WS-LINE                    PIC X(132)   VALUE ALL '='.               
011700 77  WS-LINE3                   PIC X(73)    VALUE ALL '-'.               
011800 77  WS-SEPARATE                 PIC X(132)   VALUE SPACES.               
011900*                                                                         
012000*---- TITULO DEL LISTADO ------------------------------------------       
012100 01  IMP-TITULO.                                                          
012200     03  FILLER               PIC X(03)    VALUE SPACES.                  
012300     03  FILLER               PIC X(31)    VALUE                          
012400         'REPORTE DE EVENTOS RECIENTES'.                                  
012500     03  FILLER               PIC X(08)    VALUE SPACES.                  
012600     03  FILLER               PIC X(07)    VALUE 'LIMITE:'.               
012700     03  IMP-TIT-LIMITE       PIC ZZZ9.                                   
012800     03  FILLER               PIC X(08)    VALUE SPACES.                  
012900     03  FILLER               PIC X(14)    VALUE 'NUMERO PAGINA:'.        
013000     03  IMP-TIT-PAGINA       PIC Z9.                                     
013100     03  FILLER               PIC X(45)    VALUE SPACES.                  
013200*                                                                         
013300*---- ENCABEZADO DE COLUMNAS --------------------------------------       
013400 01  IMP-HEADER-REG.                                                      
013500     03  FILLER               PIC X(03)    VALUE ' | '.                   
013600     03  FILLER               PIC X(19)    VALUE 'TIMESTAMP'.             
013700     03  FILLER               PIC X(03)    VALUE ' | '.                   
013800     03  FILLER               PIC X(12)    VALUE 'CHANNEL'.               
013900     03  FILLER               PIC X(03)    VALUE ' | '.                   
014000     03  FILLER               PIC X(12)    VALUE 'PLATE'.                 
014100     03  FILLER               PIC X(03)    VALUE ' | '.                   
014200     03  FILLER               PIC X(06)    VALUE 'CONF%'.                 
014300     03  FILLER               PIC X(03)    VALUE ' | '.                   
014400     03  FILLER               PIC X(06)    VALUE 'BAND'.                  
014500     03  FILLER               PIC X(03)    VALUE ' | '.                   
014600     03  FILLER               PIC X(38)    VALUE SPACES.                  
014700*                                                                         
014800*---- IMPRESION DE UNA FILA ---------------------------------------       
014900 01  IMP-REG-LISTADO.                                                     
015000     03  IMP-COL-1            PIC X(03)    VALUE SPACES.                  
015100     03  IMP-TIMESTAMP        PIC X(19).                                  
015200     03  IMP-COL-2            PIC X(03)    VALUE SPACES.                  
015300     03  IMP-CHANNEL          PIC X(12).                                  
015400     03  IMP-COL-3            PIC X(03)    VALUE SPACES.                  
015500     03  IMP-PLATE            PIC X(12).                                  
015600     03  IMP-COL-4            PIC X(03)    VALUE SPACES.                  
015700     03  IMP-CONF             PIC ZZ9.99.                                 
015800     03  IMP-COL-5            PIC X(03)    VALUE SPACES.                  
015900     03  IMP-BAND             PIC X(06).                                  
016000     03  IMP-COL-6            PIC X(03)    VALUE SPACES.                  
016100     03  FILLER               PIC X(38)    VALUE SPACES.                  
016200*                                                                         
016300*---- FOOTER DEL LISTADO -------------------------------------------      
016400 01  IMP-FOOTER.                                                          
016500     03  FILLER               PIC X(03)    VALUE SPACES.                  
016600     03  FILLER               PIC X(17)    VALUE 'EVENTS PRINTED: '.      
016700     03  IMP-FOOTER-CNT       PIC ZZZZ9.                                  
016800     03  FILLER               PIC X(107)   VALUE SPACES.                  
016900*                                                                         
017000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
017100 PROCEDURE DIVISION.                                                      
017200*                                                                         
017300*    NOTA: EN TODO EL PROGRAMA LOS LAZOS SE ARMAN CON PERFORM  R010       
017400*    ... THRU ... VARYING/UNTIL SOBRE UN PARRAFO INDEPENDIENTE, R010      
017500*    NUNCA CON PERFORM EN LINEA.                                R010      
017600*                                                                         
017700 MAIN-PROGRAM-I.                                                          
017800*                                                                         
017900     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F                     
018000     PERFORM 1100-CARGA-EVENTOS-I  THRU 1100-CARGA-EVENTOS-F              
018100     PERFORM 1200-ORDENAR-EVENTOS-I THRU 1200-ORDENAR-EVENTOS-F           
018200     PERFORM 2000-IMPRIME-TITULO-I THRU 2000-IMPRIME-TITULO-F             
018300     PERFORM 2100-IMPRIME-EVENTOS-I THRU 2100-IMPRIME-EVENTOS-F           
018400     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.                     
018500*                                                                         
018600 MAIN-PROGRAM-F. GOBACK.                                                  
018700*                                                                         
018800*-----------------------------------------------------------------        
018900*    APERTURA Y LECTURA DEL PARAMETRO DE LIMITE              R008         
019000*-----------------------------------------------------------------        
019100 1000-INICIO-I.                                                           
019200*                                                                         
019300     SET WS-NO-FIN-LECTURA TO TRUE                                        
019400     MOVE ZERO TO WS-EV-CNT WS-CUENTA-PAGINA                              
019500*                                                                         
019600     OPEN INPUT EVENTS-IN                                                 
019700     OPEN OUTPUT RECENT-RPT                                               
019800*                                                                         
019900     IF FS-EVENT NOT EQUAL '00' OR FS-RECENT NOT EQUAL '00'               
020000        DISPLAY '* ERROR EN OPEN PGMEVRPT'                                
020100        MOVE 9999 TO RETURN-CODE                                          
020200        SET WS-FIN-LECTURA TO TRUE                                        
020300        GO TO 1000-INICIO-F                                               
020400     END-IF                                                               
020500*                                                                         
020600     ACCEPT WS-PARM-LIMITE FROM SYSIN                                     
020700     IF WS-PARM-LIMITE IS NUMERIC                                         
020800        MOVE WS-PARM-LIMITE TO WS-LIMITE                                  
020900     END-IF.                                                              
021000*                                                                         
021100 1000-INICIO-F. EXIT.                                                     
021200*                                                                         
021300*-----------------------------------------------------------------        
021400*    CARGA DE TODOS LOS EVENTOS EN MEMORIA                   R001         
021500*-----------------------------------------------------------------        
021600 1100-CARGA-EVENTOS-I.                                                    
021700*                                                                         
021800     READ EVENTS-IN INTO WS-EV-EVENT                                      
021900     PERFORM 1105-CARGA-UN-EVENTO-I THRU 1105-CARGA-UN-EVENTO-F           
022000             UNTIL FS-EVENT NOT EQUAL '00'.                               
022100*                                                                         
022200 1100-CARGA-EVENTOS-F. EXIT.                                              
022300*                                                                         
022400 1105-CARGA-UN-EVENTO-I.                                                  
022500*                                                                         
022600     ADD 1 TO WS-LEIDOS-CNT                                               
022700     IF EV-CONFIDENCE NOT NUMERIC                                         
022800        MOVE ZERO TO EV-CONFIDENCE                                        
022900     END-IF                                                               
023000*                                                                         
023100     ADD 1 TO WS-EV-CNT                                                   
023200     SET IDX-EV TO WS-EV-CNT                                              
023300     MOVE EV-ID         TO TE-ID(IDX-EV)                                  
023400     MOVE EV-TIMESTAMP   TO TE-TIMESTAMP(IDX-EV)                          
023500     MOVE EV-CHANNEL     TO TE-CHANNEL(IDX-EV)                            
023600     MOVE EV-PLATE       TO TE-PLATE(IDX-EV)                              
023700     MOVE EV-CONFIDENCE  TO TE-CONFIDENCE(IDX-EV)                         
023800     MOVE EV-SOURCE      TO TE-SOURCE(IDX-EV)                             
023900*                                                                         
024000     READ EVENTS-IN INTO WS-EV-EVENT.                                     
024100*                                                                         
024200 1105-CARGA-UN-EVENTO-F. EXIT.                                            
024300*                                                                         
024400*-----------------------------------------------------------------        
024500*    ORDEN DESCENDENTE POR TIMESTAMP, DESEMPATE POR ID        R002        
024600*    DESCENDENTE - BURBUJA, SE MANTIENE POR COMPATIBILIDAD    R003        
024700*    CON EL ORDENAMIENTO DE PRIORIDAD DE PGMVALID/PGMLEGCY    R003        
024800*-----------------------------------------------------------------        
024900 1200-ORDENAR-EVENTOS-I.                                                  
025000*                                                                         
025100     IF WS-EV-CNT GREATER 1                                               
025200        MOVE 'Y' TO WS-SWAP-SW                                            
025300        PERFORM 1205-PASADA-I THRU 1205-PASADA-F                          
025400                UNTIL NOT WS-DID-SWAP                                     
025500     END-IF.                                                              
025600*                                                                         
025700 1200-ORDENAR-EVENTOS-F. EXIT.                                            
025800*                                                                         
025900 1205-PASADA-I.                                                           
026000*                                                                         
026100     MOVE 'N' TO WS-SWAP-SW                                               
026200     PERFORM 1210-COMPARA-I THRU 1210-COMPARA-F                           
026300             VARYING IDX-EV FROM 1 BY 1                                   
026400             UNTIL IDX-EV GREATER WS-EV-CNT - 1.                          
026500*                                                                         
026600 1205-PASADA-F. EXIT.                                                     
026700*                                                                         
026800 1210-COMPARA-I.                                                          
026900*                                                                         
027000     IF TE-TIMESTAMP(IDX-EV) LESS TE-TIMESTAMP(IDX-EV + 1)                
027100        OR (TE-TIMESTAMP(IDX-EV) EQUAL TE-TIMESTAMP(IDX-EV + 1)           
027200            AND TE-ID(IDX-EV) LESS TE-ID(IDX-EV + 1))                     
027300        MOVE TE-ENTRY(IDX-EV)     TO WS-EVT-SAVE                          
027400        MOVE TE-ENTRY(IDX-EV + 1) TO TE-ENTRY(IDX-EV)                     
027500        MOVE WS-EVT-SAVE          TO TE-ENTRY(IDX-EV + 1)                 
027600        MOVE 'Y' TO WS-SWAP-SW                                            
027700     END-IF.                                                              
027800*                                                                         
027900 1210-COMPARA-F. EXIT.                                                    
028000*                                                                         
028100*-----------------------------------------------------------------        
028200*    TITULO DE PAGINA                                         R009        
028300*-----------------------------------------------------------------        
028400 2000-IMPRIME-TITULO-I.                                                   
028500*                                                                         
028600     ADD 1 TO WS-CUENTA-PAGINA                                            
028700     MOVE WS-LIMITE        TO IMP-TIT-LIMITE                              
028800     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA                              
028900     MOVE ZERO TO WS-CUENTA-LINEA                                         
029000*                                                                         
029100     WRITE REG-RECENT FROM WS-SEPARATE AFTER PAGE                         
029200     WRITE REG-RECENT FROM IMP-TITULO  AFTER 1                            
029300     WRITE REG-RECENT FROM WS-LINE     AFTER 1                            
029400     WRITE REG-RECENT FROM IMP-HEADER-REG AFTER 1                         
029500     WRITE REG-RECENT FROM WS-LINE3    AFTER 1                            
029600     IF FS-RECENT NOT EQUAL '00'                                          
029700        DISPLAY '* ERROR EN WRITE RECENT-RPT = ' FS-RECENT                
029800        MOVE 9999 TO RETURN-CODE                                          
029900        SET WS-FIN-LECTURA TO TRUE                                        
030000     END-IF.                                                              
030100*                                                                         
030200 2000-IMPRIME-TITULO-F. EXIT.                                             
030300*                                                                         
030400*-----------------------------------------------------------------        
030500*    IMPRESION DE LOS EVENTOS YA ORDENADOS, HASTA EL LIMITE   R008        
030600*    (00 = SIN LIMITE); SALTO DE PAGINA POR WS-LINEA-FIJA      R009       
030700*-----------------------------------------------------------------        
030800 2100-IMPRIME-EVENTOS-I.                                                  
030900*                                                                         
031000     PERFORM 2105-IMPRIME-UN-EVENTO-I THRU 2105-IMPRIME-UN-EVENTO-F       
031100             VARYING IDX-EV FROM 1 BY 1                                   
031200             UNTIL IDX-EV GREATER WS-EV-CNT                               
031300                OR (WS-LIMITE GREATER ZERO                                
031400                    AND WS-IMPRESOS-CNT GREATER EQUAL WS-LIMITE).         
031500*                                                                         
031600 2100-IMPRIME-EVENTOS-F. EXIT.                                            
031700*                                                                         
031800 2105-IMPRIME-UN-EVENTO-I.                                                
031900*                                                                         
032000     IF WS-CUENTA-LINEA GREATER EQUAL WS-LINEA-FIJA                       
032100        PERFORM 2000-IMPRIME-TITULO-I THRU 2000-IMPRIME-TITULO-F          
032200     END-IF                                                               
032300*                                                                         
032400     COMPUTE WS-CONF-PCT ROUNDED = TE-CONFIDENCE(IDX-EV) * 100            
032500     PERFORM 2110-CALCULA-BANDA-I THRU 2110-CALCULA-BANDA-F               
032600*                                                                         
032700     MOVE SPACES              TO IMP-REG-LISTADO                          
032800     MOVE ' | '                TO IMP-COL-1 IMP-COL-2 IMP-COL-3           
032900     MOVE ' | '                TO IMP-COL-4 IMP-COL-5 IMP-COL-6           
033000     MOVE TE-TIMESTAMP(IDX-EV) TO IMP-TIMESTAMP                           
033100     MOVE TE-CHANNEL(IDX-EV)   TO IMP-CHANNEL                             
033200     MOVE TE-PLATE(IDX-EV)     TO IMP-PLATE                               
033300     MOVE WS-CONF-PCT          TO IMP-CONF                                
033400     MOVE WS-BANDA             TO IMP-BAND                                
033500*                                                                         
033600     WRITE REG-RECENT FROM IMP-REG-LISTADO AFTER 1                        
033700     IF FS-RECENT NOT EQUAL '00'                                          
033800        DISPLAY '* ERROR EN WRITE RECENT-RPT = ' FS-RECENT                
033900        MOVE 9999 TO RETURN-CODE                                          
034000        SET WS-FIN-LECTURA TO TRUE                                        
034100     END-IF                                                               
034200     ADD 1 TO WS-CUENTA-LINEA                                             
034300     ADD 1 TO WS-IMPRESOS-CNT.                                            
034400*                                                                         
034500 2105-IMPRIME-UN-EVENTO-F. EXIT.                                          
034600*                                                                         
034700*---- BANDA DE CONFIANZA - LIMITES ESTRICTOS                   R004       
034800 2110-CALCULA-BANDA-I.                                                    
034900*                                                                         
035000     IF TE-CONFIDENCE(IDX-EV) GREATER 0.8000                              
035100        MOVE 'HIGH' TO WS-BANDA                                           
035200     ELSE                                                                 
035300        IF TE-CONFIDENCE(IDX-EV) GREATER 0.6000                           
035400           MOVE 'MEDIUM' TO WS-BANDA                                      
035500        ELSE                                                              
035600           MOVE 'LOW' TO WS-BANDA                                         
035700        END-IF                                                            
035800     END-IF.                                                              
035900*                                                                         
036000 2110-CALCULA-BANDA-F. EXIT.                                              
036100*                                                                         
036200*-----------------------------------------------------------------        
036300*    FOOTER Y CIERRE                                          R001        
036400*-----------------------------------------------------------------        
036500 9999-FINAL-I.                                                            
036600*                                                                         
036700     MOVE WS-IMPRESOS-CNT TO IMP-FOOTER-CNT                               
036800     WRITE REG-RECENT FROM WS-LINE3  AFTER 1                              
036900     WRITE REG-RECENT FROM IMP-FOOTER AFTER 1                             
037000*                                                                         
037100     CLOSE EVENTS-IN RECENT-RPT                                           
037200     IF FS-RECENT NOT EQUAL '00'                                          
037300        DISPLAY '* ERROR EN CLOSE RECENT-RPT = ' FS-RECENT                
037400        MOVE 9999 TO RETURN-CODE                                          
037500     END-IF.                                                              
037600*                                                                         
037700 9999-FINAL-F. EXIT.                                                      
