000100*****************************************************************         
000200*    PROGRAMA PGMEVSRC                                          *         
000300*    ==================                                         *         
000400*    - BUSQUEDA DE EVENTOS POR FRAGMENTO DE PATENTE Y/O RANGO   *         
000500*      DE FECHA/HORA - EXPORTA A UN ARCHIVO CSV                 *         
000600*    - LOS CRITERIOS DE BUSQUEDA LLEGAN POR TARJETAS SYSIN,     *         
000700*      EN BLANCO = SIN ESE FILTRO                                *        
000800*****************************************************************         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. PGMEVSRC.                                                    
001100 AUTHOR. M PEREZ.                                                         
001200 INSTALLATION. DIRECCION GENERAL DE TRANSITO - DPTO SISTEMAS.             
001300 DATE-WRITTEN. 25/06/1995.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY. USO INTERNO - DIVISION TRANSITO.                               
001600*                                                                         
001700*-----------------------------------------------------------------        
001800*    HISTORIA DE CAMBIOS                                    TAG           
001900*-----------------------------------------------------------------        
002000*    25/06/95 MGP OT-0602 VERSION INICIAL                       S001      
002100*    03/12/95 MGP OT-0629 FILTRO POR RANGO DE FECHA/HORA         S002     
002200*    22/05/96 JCT OT-0663 ORDEN DESCENDENTE, DESEMPATE POR ID     S003    
002300*    09/01/97 DFH OT-0702 BANDA DE CONFIANZA EN LA FILA CSV       S004    
002400*    20/09/97 DFH OT-0743 CONFIANZA AUSENTE SE TRATA COMO CERO    S005    
002500*    15/01/98 RAL OT-0810 REVISION AÑO 2000 - SIN CAMPOS FECHA    S006    
002600*    21/08/98 RAL OT-0849 SE CONFIRMA COMPATIBILIDAD AÑO 2000     S007    
002700*    12/03/01 JCT OT-0931 CRITERIOS POR TARJETA SYSIN             S008    
002800*    03/09/02 MGP OT-0969 RECORTE DE BLANCOS FINALES EN CADA      S009    
002900*                          CAMPO DE LA FILA CSV                   S009    
003000*    15/05/04 DFH OT-1000 LIMPIEZA DE COMENTARIOS Y NUMERACION    S010    
003100*    09/11/05 RAL OT-1014 CORRIGE ESCALA DE CONFIANZA EN CSV (X100) S011  
003200*                          ARMADO DE LA FILA VIA WS-SR-ROW          S011  
003300*-----------------------------------------------------------------        
003400*                                                                         
003500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000*                                                                         
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT EVENTS-IN   ASSIGN DDEVENT                                    
004400            FILE STATUS IS FS-EVENT.                                      
004500     SELECT SEARCH-CSV  ASSIGN DDSRCCSV                                   
004600            FILE STATUS IS FS-CSV.                                        
004700*                                                                         
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100*                                                                         
005200 FD  EVENTS-IN                                                            
005300     BLOCK CONTAINS 0 RECORDS                                             
005400     RECORDING MODE IS F.                                                 
005500 01  REG-EVENT            PIC X(76).                                      
005600*                                                                         
005700 FD  SEARCH-CSV                                                           
005800     BLOCK CONTAINS 0 RECORDS                                             
005900     RECORDING MODE IS F.                                                 
006000 01  REG-CSV              PIC X(132).                                     
006100*                                                                         
006200 WORKING-STORAGE SECTION.                                                 
006300*=======================*                                                 
006400*                                                                         
006500*---- STATUS DE ARCHIVOS -----------------------------------------        
006600 77  FS-EVENT                  PIC XX       VALUE SPACES.                 
006700 77  FS-CSV                    PIC XX       VALUE SPACES.                 
006800*                                                                         
006900 77  WS-STATUS-FIN              PIC X.                                    
007000     88  WS-FIN-LECTURA              VALUE 'Y'.                           
007100     88  WS-NO-FIN-LECTURA           VALUE 'N'.                           
007200*                                                                         
007300*---- COPY DEL LAYOUT DE EVENTO / FILA DE SALIDA ------------------       
007400 COPY PGM_30-CPYEVENT.                                                    
007500*                                                                         
007600*---- CRITERIOS DE BUSQUEDA - LLEGAN POR TARJETA SYSIN        S008        
007700 77  WS-PARM-FRAG               PIC X(12)    VALUE SPACES.                
007800 77  WS-PARM-START              PIC X(19)    VALUE SPACES.                
007900 77  WS-PARM-END                PIC X(19)    VALUE SPACES.                
008000 77  WS-FRAG-LEN                PIC 9(02) COMP VALUE ZERO.                
008100*                                                                         
008200*---- TABLA DE EVENTOS SELECCIONADOS, PARA ORDENAR ANTES  --------        
008300*---- DE EXPORTAR                                            -----        
008400 77  WS-EV-CNT                  PIC 9(04) COMP VALUE ZERO.                
008500 01  WS-EVT-TBL.                                                          
008600     05  TE-ENTRY OCCURS 1 TO 5000 TIMES                                  
008700                   DEPENDING ON WS-EV-CNT                                 
008800                   INDEXED BY IDX-EV.                                     
008900         10  TE-ID            PIC 9(06).                                  
009000         10  TE-TIMESTAMP     PIC X(19).                                  
009100         10  TE-TIMESTAMP-R REDEFINES TE-TIMESTAMP.                       
009200             15  TE-TS-DATE   PIC X(10).                                  
009300             15  FILLER       PIC X(01).                                  
009400             15  TE-TS-TIME   PIC X(08).                                  
009500         10  TE-CHANNEL       PIC X(12).                                  
009600         10  TE-PLATE         PIC X(12).                                  
009700         10  TE-CONFIDENCE    PIC 9V9(04).                                
009800         10  TE-CONF-DIGITS REDEFINES TE-CONFIDENCE                       
009900                              PIC 9(05).                                  
010000         10  TE-SOURCE        PIC X(12).                                  
010100         10  FILLER           PIC X(05).                                  
010200*                                                                         
010300*---- BUFFER DE INTERCAMBIO PARA EL ORDENAMIENTO -----------------        
010400 77  WS-EVT-SAVE                PIC X(71).                                
010500 77  WS-SWAP-SW                 PIC X(01)    VALUE 'N'.                   
010600     88  WS-DID-SWAP                  VALUE 'Y'.                          
010700*                                                                         
010800*---- SCAN DE COINCIDENCIA DE FRAGMENTO DE PATENTE        --------        
010900 77  WS-SCAN-POS                PIC 9(02) COMP VALUE ZERO.                
011000 77  WS-SCAN-MAX                PIC 9(02) COMP VALUE ZERO.                
011100 77  WS-FOUND-SW                PIC X(01)    VALUE 'N'.                   
011200     88  WS-FOUND                      VALUE 'Y'.                         
011300*                                                                         
011400*---- CALCULO DE LARGO SIN BLANCOS FINALES (RECORTE DE CSV)  S009         
011500 77  WS-TRIM-SRC                PIC X(19)    VALUE SPACES.                
011600 77  WS-TRIM-LEN                PIC 9(02) COMP VALUE ZERO.                
011700 77  WS-LEN-TS                  PIC 9(02) COMP VALUE ZERO.                
011800 77  WS-LEN-CH                  PIC 9(02) COMP VALUE ZERO.                
011900 77  WS-LEN-PL                  PIC 9(02) COMP VALUE ZERO.                
012000 77  WS-LEN-SO                  PIC 9(02) COMP VALUE ZERO.                
012100 77  WS-LEN-BD                  PIC 9(02) COMP VALUE ZERO.                
012200*                                                                         
012300*---- BANDA Y EDICION DE CONFIANZA -------------------------------        
012400 77  WS-BANDA                   PIC X(06)    VALUE SPACES.                
012500*                                                                         
012600*---- ACUMULADORES -------------------------------------------------      
012700 77  WS-LEIDOS-CNT               PIC 9(06) COMP VALUE ZERO.               
012800 77  WS-FOUND-CNT                PIC 9(06) COMP VALUE ZERO.               
012900*                                                                         
013000*---- LINEA CSV DE SALIDA -----------------------------------------       
013100 77  WS-CSV-PTR                  PIC 9(03) COMP VALUE 1.                  
013200 77  WS-CSV-LINE                PIC X(132)   VALUE SPACES.                
013300 77  WS-CSV-HEADER               PIC X(132)   VALUE                       
013400     'TIMESTAMP,CHANNEL,PLATE,CONFIDENCE,BAND,SOURCE'.                    
013500*                                                                         
013600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
013700 PROCEDURE DIVISION.                                                      
013800*                                                                         
013900*    NOTA: EN TODO EL PROGRAMA LOS LAZOS SE ARMAN CON PERFORM  S010       
014000*    ... THRU ... VARYING/UNTIL SOBRE UN PARRAFO INDEPENDIENTE, S010      
014100*    NUNCA CON PERFORM EN LINEA.                                S010      
014200*                                                                         
014300 MAIN-PROGRAM-I.                                                          
014400*                                                                         
014500     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F                     
014600     PERFORM 1100-CARGA-EVENTOS-I  THRU 1100-CARGA-EVENTOS-F              
014700     PERFORM 1200-ORDENAR-EVENTOS-I THRU 1200-ORDENAR-EVENTOS-F           
014800     PERFORM 2000-EXPORTA-EVENTOS-I THRU 2000-EXPORTA-EVENTOS-F           
014900     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.                     
015000*                                                                         
015100 MAIN-PROGRAM-F. GOBACK.                                                  
015200*                                                                         
015300*-----------------------------------------------------------------        
015400*    APERTURA Y LECTURA DE CRITERIOS DE BUSQUEDA              S008        
015500*-----------------------------------------------------------------        
015600 1000-INICIO-I.                                                           
015700*                                                                         
015800     SET WS-NO-FIN-LECTURA TO TRUE                                        
015900     MOVE ZERO TO WS-EV-CNT                                               
016000*                                                                         
016100     OPEN INPUT EVENTS-IN                                                 
016200     OPEN OUTPUT SEARCH-CSV                                               
016300*                                                                         
016400     IF FS-EVENT NOT EQUAL '00' OR FS-CSV NOT EQUAL '00'                  
016500        DISPLAY '* ERROR EN OPEN PGMEVSRC'                                
016600        MOVE 9999 TO RETURN-CODE                                          
016700        SET WS-FIN-LECTURA TO TRUE                                        
016800        GO TO 1000-INICIO-F                                               
016900     END-IF                                                               
017000*                                                                         
017100     ACCEPT WS-PARM-FRAG  FROM SYSIN                                      
017200     ACCEPT WS-PARM-START FROM SYSIN                                      
017300     ACCEPT WS-PARM-END   FROM SYSIN                                      
017400*                                                                         
017500     MOVE WS-PARM-FRAG TO WS-TRIM-SRC                                     
017600     PERFORM 3200-CALC-LARGO-I THRU 3200-CALC-LARGO-F                     
017700     MOVE WS-TRIM-LEN TO WS-FRAG-LEN                                      
017800*                                                                         
017900     MOVE WS-CSV-HEADER TO REG-CSV                                        
018000     WRITE REG-CSV.                                                       
018100*                                                                         
018200 1000-INICIO-F. EXIT.                                                     
018300*                                                                         
018400*-----------------------------------------------------------------        
018500*    CARGA EN MEMORIA DE LOS EVENTOS QUE CUMPLEN LOS CRITERIOS   S001     
018600*-----------------------------------------------------------------        
018700 1100-CARGA-EVENTOS-I.                                                    
018800*                                                                         
018900     READ EVENTS-IN INTO WS-EV-EVENT                                      
019000     PERFORM 1105-CARGA-UN-EVENTO-I THRU 1105-CARGA-UN-EVENTO-F           
019100             UNTIL FS-EVENT NOT EQUAL '00'.                               
019200*                                                                         
019300 1100-CARGA-EVENTOS-F. EXIT.                                              
019400*                                                                         
019500 1105-CARGA-UN-EVENTO-I.                                                  
019600*                                                                         
019700     ADD 1 TO WS-LEIDOS-CNT                                               
019800     IF EV-CONFIDENCE NOT NUMERIC                                         
019900        MOVE ZERO TO EV-CONFIDENCE                                        
020000     END-IF                                                               
020100*                                                                         
020200     PERFORM 1110-CHK-CRITERIOS-I THRU 1110-CHK-CRITERIOS-F               
020300     IF WS-FOUND                                                          
020400        ADD 1 TO WS-EV-CNT                                                
020500        SET IDX-EV TO WS-EV-CNT                                           
020600        MOVE EV-ID         TO TE-ID(IDX-EV)                               
020700        MOVE EV-TIMESTAMP   TO TE-TIMESTAMP(IDX-EV)                       
020800        MOVE EV-CHANNEL     TO TE-CHANNEL(IDX-EV)                         
020900        MOVE EV-PLATE       TO TE-PLATE(IDX-EV)                           
021000        MOVE EV-CONFIDENCE  TO TE-CONFIDENCE(IDX-EV)                      
021100        MOVE EV-SOURCE      TO TE-SOURCE(IDX-EV)                          
021200     END-IF                                                               
021300*                                                                         
021400     READ EVENTS-IN INTO WS-EV-EVENT.                                     
021500*                                                                         
021600 1105-CARGA-UN-EVENTO-F. EXIT.                                            
021700*                                                                         
021800*---- UN EVENTO CUMPLE SI PASA LOS TRES FILTROS (EN BLANCO    -----       
021900*---- EL FILTRO NO SE APLICA)                                  S002       
022000 1110-CHK-CRITERIOS-I.                                                    
022100*                                                                         
022200     MOVE 'Y' TO WS-FOUND-SW                                              
022300*                                                                         
022400     IF WS-PARM-START NOT EQUAL SPACES                                    
022500        AND EV-TIMESTAMP LESS WS-PARM-START                               
022600        MOVE 'N' TO WS-FOUND-SW                                           
022700     END-IF                                                               
022800*                                                                         
022900     IF WS-FOUND AND WS-PARM-END NOT EQUAL SPACES                         
023000        AND EV-TIMESTAMP GREATER WS-PARM-END                              
023100        MOVE 'N' TO WS-FOUND-SW                                           
023200     END-IF                                                               
023300*                                                                         
023400     IF WS-FOUND AND WS-FRAG-LEN GREATER ZERO                             
023500        PERFORM 1115-CHK-FRAGMENTO-I THRU 1115-CHK-FRAGMENTO-F            
023600     END-IF.                                                              
023700*                                                                         
023800 1110-CHK-CRITERIOS-F. EXIT.                                              
023900*                                                                         
024000*---- BUSQUEDA DE WS-PARM-FRAG COMO SUBCADENA DE EV-PLATE -------         
024100 1115-CHK-FRAGMENTO-I.                                                    
024200*                                                                         
024300     COMPUTE WS-SCAN-MAX = 13 - WS-FRAG-LEN                               
024400     MOVE 'N' TO WS-FOUND-SW                                              
024500     PERFORM 1120-CHK-UNA-POS-I THRU 1120-CHK-UNA-POS-F                   
024600             VARYING WS-SCAN-POS FROM 1 BY 1                              
024700             UNTIL WS-SCAN-POS GREATER WS-SCAN-MAX                        
024800                OR WS-FOUND.                                              
024900*                                                                         
025000 1115-CHK-FRAGMENTO-F. EXIT.                                              
025100*                                                                         
025200 1120-CHK-UNA-POS-I.                                                      
025300*                                                                         
025400     IF EV-PLATE(WS-SCAN-POS:WS-FRAG-LEN)                                 
025500        EQUAL WS-PARM-FRAG(1:WS-FRAG-LEN)                                 
025600        MOVE 'Y' TO WS-FOUND-SW                                           
025700     END-IF.                                                              
025800*                                                                         
025900 1120-CHK-UNA-POS-F. EXIT.                                                
026000*                                                                         
026100*-----------------------------------------------------------------        
026200*    ORDEN DESCENDENTE POR TIMESTAMP, DESEMPATE POR ID          S003      
026300*-----------------------------------------------------------------        
026400 1200-ORDENAR-EVENTOS-I.                                                  
026500*                                                                         
026600     IF WS-EV-CNT GREATER 1                                               
026700        MOVE 'Y' TO WS-SWAP-SW                                            
026800        PERFORM 1205-PASADA-I THRU 1205-PASADA-F                          
026900                UNTIL NOT WS-DID-SWAP                                     
027000     END-IF.                                                              
027100*                                                                         
027200 1200-ORDENAR-EVENTOS-F. EXIT.                                            
027300*                                                                         
027400 1205-PASADA-I.                                                           
027500*                                                                         
027600     MOVE 'N' TO WS-SWAP-SW                                               
027700     PERFORM 1210-COMPARA-I THRU 1210-COMPARA-F                           
027800             VARYING IDX-EV FROM 1 BY 1                                   
027900             UNTIL IDX-EV GREATER WS-EV-CNT - 1.                          
028000*                                                                         
028100 1205-PASADA-F. EXIT.                                                     
028200*                                                                         
028300 1210-COMPARA-I.                                                          
028400*                                                                         
028500     IF TE-TIMESTAMP(IDX-EV) LESS TE-TIMESTAMP(IDX-EV + 1)                
028600        OR (TE-TIMESTAMP(IDX-EV) EQUAL TE-TIMESTAMP(IDX-EV + 1)           
028700            AND TE-ID(IDX-EV) LESS TE-ID(IDX-EV + 1))                     
028800        MOVE TE-ENTRY(IDX-EV)     TO WS-EVT-SAVE                          
028900        MOVE TE-ENTRY(IDX-EV + 1) TO TE-ENTRY(IDX-EV)                     
029000        MOVE WS-EVT-SAVE          TO TE-ENTRY(IDX-EV + 1)                 
029100        MOVE 'Y' TO WS-SWAP-SW                                            
029200     END-IF.                                                              
029300*                                                                         
029400 1210-COMPARA-F. EXIT.                                                    
029500*                                                                         
029600*-----------------------------------------------------------------        
029700*    EXPORTACION DE LA FILA CSV DE CADA EVENTO SELECCIONADO     S004      
029800*-----------------------------------------------------------------        
029900 2000-EXPORTA-EVENTOS-I.                                                  
030000*                                                                         
030100     PERFORM 2005-EXPORTA-UNO-I THRU 2005-EXPORTA-UNO-F                   
030200             VARYING IDX-EV FROM 1 BY 1                                   
030300             UNTIL IDX-EV GREATER WS-EV-CNT.                              
030400*                                                                         
030500 2000-EXPORTA-EVENTOS-F. EXIT.                                            
030600*                                                                         
030700 2005-EXPORTA-UNO-I.                                                      
030800*                                                                         
030900     PERFORM 2010-CALCULA-BANDA-I THRU 2010-CALCULA-BANDA-F               
031000     PERFORM 2015-ARMA-SR-ROW-I   THRU 2015-ARMA-SR-ROW-F                 
031100     PERFORM 2020-ARMA-LINEA-CSV-I THRU 2020-ARMA-LINEA-CSV-F             
031200*                                                                         
031300     MOVE WS-CSV-LINE TO REG-CSV                                          
031400     WRITE REG-CSV                                                        
031500     IF FS-CSV NOT EQUAL '00'                                             
031600        DISPLAY '* ERROR EN WRITE SEARCH-CSV = ' FS-CSV                   
031700        MOVE 9999 TO RETURN-CODE                                          
031800        SET WS-FIN-LECTURA TO TRUE                                        
031900     END-IF                                                               
032000     ADD 1 TO WS-FOUND-CNT.                                               
032100*                                                                         
032200 2005-EXPORTA-UNO-F. EXIT.                                                
032300*                                                                         
032400*---- SE VUELCA EL EVENTO SELECCIONADO AL LAYOUT WS-SR-ROW DEL   S011     
032500*---- COPY PGM_30-CPYEVENT, CON LA CONFIANZA YA ESCALADA X100    S011     
032600 2015-ARMA-SR-ROW-I.                                                      
032700*                                                                         
032800     MOVE TE-TIMESTAMP(IDX-EV) TO SR-TIMESTAMP                            
032900     MOVE TE-CHANNEL(IDX-EV)   TO SR-CHANNEL                              
033000     MOVE TE-PLATE(IDX-EV)     TO SR-PLATE                                
033100     COMPUTE SR-CONF-PCT ROUNDED = TE-CONFIDENCE(IDX-EV) * 100            
033200     MOVE WS-BANDA             TO SR-BAND                                 
033300     MOVE TE-SOURCE(IDX-EV)    TO SR-SOURCE.                              
033400*                                                                         
033500 2015-ARMA-SR-ROW-F. EXIT.                                                
033600*                                                                         
033700*---- RECORTE DE BLANCOS FINALES DE CADA CAMPO DE WS-SR-ROW Y    S009     
033800*---- ARMADO DE LA LINEA CSV POR STRING                           S009    
033900 2020-ARMA-LINEA-CSV-I.                                                   
034000*                                                                         
034100     MOVE SR-TIMESTAMP TO WS-TRIM-SRC                                     
034200     PERFORM 3200-CALC-LARGO-I THRU 3200-CALC-LARGO-F                     
034300     MOVE WS-TRIM-LEN TO WS-LEN-TS                                        
034400*                                                                         
034500     MOVE SR-CHANNEL TO WS-TRIM-SRC                                       
034600     PERFORM 3200-CALC-LARGO-I THRU 3200-CALC-LARGO-F                     
034700     MOVE WS-TRIM-LEN TO WS-LEN-CH                                        
034800*                                                                         
034900     MOVE SR-PLATE TO WS-TRIM-SRC                                         
035000     PERFORM 3200-CALC-LARGO-I THRU 3200-CALC-LARGO-F                     
035100     MOVE WS-TRIM-LEN TO WS-LEN-PL                                        
035200*                                                                         
035300     MOVE SR-SOURCE TO WS-TRIM-SRC                                        
035400     PERFORM 3200-CALC-LARGO-I THRU 3200-CALC-LARGO-F                     
035500     MOVE WS-TRIM-LEN TO WS-LEN-SO                                        
035600*                                                                         
035700     MOVE SR-BAND TO WS-TRIM-SRC                                          
035800     PERFORM 3200-CALC-LARGO-I THRU 3200-CALC-LARGO-F                     
035900     MOVE WS-TRIM-LEN TO WS-LEN-BD                                        
036000*                                                                         
036100     MOVE SPACES TO WS-CSV-LINE                                           
036200     MOVE 1 TO WS-CSV-PTR                                                 
036300     STRING SR-TIMESTAMP (1:WS-LEN-TS)          DELIMITED BY SIZE         
036400            ','                                 DELIMITED BY SIZE         
036500            SR-CHANNEL   (1:WS-LEN-CH)          DELIMITED BY SIZE         
036600            ','                                 DELIMITED BY SIZE         
036700            SR-PLATE     (1:WS-LEN-PL)          DELIMITED BY SIZE         
036800            ','                                 DELIMITED BY SIZE         
036900            SR-CONF-PCT                         DELIMITED BY SIZE         
037000            ','                                 DELIMITED BY SIZE         
037100            SR-BAND      (1:WS-LEN-BD)          DELIMITED BY SIZE         
037200            ','                                 DELIMITED BY SIZE         
037300            SR-SOURCE    (1:WS-LEN-SO)          DELIMITED BY SIZE         
037400       INTO WS-CSV-LINE                                                   
037500       WITH POINTER WS-CSV-PTR.                                           
037600*                                                                         
037700 2020-ARMA-LINEA-CSV-F. EXIT.                                             
037800*                                                                         
037900*---- BANDA DE CONFIANZA - LIMITES ESTRICTOS                     S004     
038000 2010-CALCULA-BANDA-I.                                                    
038100*                                                                         
038200     IF TE-CONFIDENCE(IDX-EV) GREATER 0.8000                              
038300        MOVE 'HIGH' TO WS-BANDA                                           
038400     ELSE                                                                 
038500        IF TE-CONFIDENCE(IDX-EV) GREATER 0.6000                           
038600           MOVE 'MEDIUM' TO WS-BANDA                                      
038700        ELSE                                                              
038800           MOVE 'LOW' TO WS-BANDA                                         
038900        END-IF                                                            
039000     END-IF.                                                              
039100*                                                                         
039200 2010-CALCULA-BANDA-F. EXIT.                                              
039300*                                                                         
039400*-----------------------------------------------------------------        
039500*    CALCULO DEL LARGO DE WS-TRIM-SRC SIN BLANCOS FINALES        S009     
039600*    (MINIMO 1, PARA EVITAR SUBCADENA DE LARGO CERO)              S009    
039700*-----------------------------------------------------------------        
039800 3200-CALC-LARGO-I.                                                       
039900*                                                                         
040000     MOVE 19 TO WS-TRIM-LEN                                               
040100     PERFORM 3205-RECORTA-I THRU 3205-RECORTA-F                           
040200             UNTIL WS-TRIM-LEN EQUAL 1                                    
040300                OR WS-TRIM-SRC(WS-TRIM-LEN:1) NOT EQUAL SPACE.            
040400*                                                                         
040500 3200-CALC-LARGO-F. EXIT.                                                 
040600*                                                                         
040700 3205-RECORTA-I.                                                          
040800*                                                                         
040900     SUBTRACT 1 FROM WS-TRIM-LEN.                                         
041000*                                                                         
041100 3205-RECORTA-F. EXIT.                                                    
041200*                                                                         
041300*-----------------------------------------------------------------        
041400*    CIERRE Y AVISO DE CANTIDAD DE EVENTOS ENCONTRADOS            S001    
041500*-----------------------------------------------------------------        
041600 9999-FINAL-I.                                                            
041700*                                                                         
041800     CLOSE EVENTS-IN SEARCH-CSV                                           
041900     IF FS-CSV NOT EQUAL '00'                                             
042000        DISPLAY '* ERROR EN CLOSE SEARCH-CSV = ' FS-CSV                   
042100        MOVE 9999 TO RETURN-CODE                                          
042200     END-IF                                                               
042300*                                                                         
042400     DISPLAY 'FOUND: ' WS-FOUND-CNT.                                      
042500*                                                                         
042600 9999-FINAL-F. EXIT.                                                      
