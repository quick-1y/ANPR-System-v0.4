000100*****************************************************************         
000200*    COPY CTRY                                                  *         
000300*    LAYOUTS DE CARGA DE REGLAS POR PAIS                        *         
000400*    REGISTROS DE ENTRADA PARA PGMVALID Y PGMLEGCY              *         
000500*****************************************************************         
000600*    WS-CR-RULE       - REGLA DE PAIS, LARGO 72                 *         
000700*    WS-CF-FORMAT     - FORMATO DE PATENTE, LARGO 40             *        
000800*    WS-CP-CORR       - PAR DE CORRECCION, LARGO 12              *        
000900*    WS-SW-WORD       - PALABRA DE RECHAZO, LARGO 12             *        
001000*****************************************************************         
001100 01  WS-CR-RULE.                                                          
001200     03  CR-CODE              PIC X(02).                                  
001300     03  CR-NAME              PIC X(20).                                  
001400     03  CR-PRIORITY          PIC 9(03).                                  
001500     03  CR-MIN-LEN           PIC 9(02).                                  
001600     03  CR-MAX-LEN           PIC 9(02).                                  
001700     03  CR-ALLOW-SEQ         PIC X(01).                                  
001800     03  CR-VALID-LETTERS     PIC X(30).                                  
001900     03  CR-VALID-DIGITS      PIC X(10).                                  
002000     03  FILLER               PIC X(02).                                  
002100*                                                                         
002200 01  WS-CF-FORMAT.                                                        
002300     03  CF-COUNTRY           PIC X(02).                                  
002400     03  CF-NAME              PIC X(16).                                  
002500     03  CF-MASK              PIC X(12).                                  
002600     03  CF-MIN-TRAIL         PIC 9(02).                                  
002700     03  FILLER               PIC X(08).                                  
002800*                                                                         
002900 01  WS-CP-CORR.                                                          
003000     03  CP-COUNTRY           PIC X(02).                                  
003100     03  CP-CLASS             PIC X(01).                                  
003200     03  CP-FROM               PIC X(01).                                 
003300     03  CP-TO                 PIC X(01).                                 
003400     03  FILLER               PIC X(07).                                  
003500*                                                                         
003600 01  WS-SW-WORD.                                                          
003700     03  SW-WORD              PIC X(12).                                  
