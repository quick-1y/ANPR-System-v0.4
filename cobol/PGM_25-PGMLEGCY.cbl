000100*****************************************************************         
000200*    PROGRAMA PGMLEGCY                                          *         
000300*    ==================                                         *         
000400*    - VALIDACION DE LECTURAS DE PATENTES (RUTA LEGADO)        *          
000500*    - REGLAS MAS SIMPLES QUE PGMVALID - SE MANTIENE POR        *         
000600*      COMPATIBILIDAD CON EL FORMATO DE SALIDA HISTORICO        *         
000700*****************************************************************         
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. PGMLEGCY.                                                    
001000 AUTHOR. J TORRES.                                                        
001100 INSTALLATION. DIRECCION GENERAL DE TRANSITO - DPTO SISTEMAS.             
001200 DATE-WRITTEN. 04/08/1994.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY. USO INTERNO - DIVISION TRANSITO.                               
001500*                                                                         
001600*-----------------------------------------------------------------        
001700*    HISTORIA DE CAMBIOS                                    TAG           
001800*-----------------------------------------------------------------        
001900*    04/08/94 JCT OT-0461 VERSION INICIAL, VALIDADOR DE RESPALDO L001     
002000*    15/12/94 JCT OT-0490 SE AGREGA SANEADO SIN PUNTOS          L002      
002100*    28/04/95 RAL OT-0521 CORRIGE CORTE POR ALLOW-LIST          L003      
002200*    09/10/95 MGP OT-0549 SALTO DE PAIS POR CHARSET (NO RECHAZO) L004     
002300*    03/03/96 JCT OT-0588 SE AGREGA LISTA FIJA DE CONTADORES     L005     
002400*    26/08/96 JCT OT-0619 PRIORIDAD POR DEFECTO = 100            L006     
002500*    14/01/97 DFH OT-0655 CORRIGE ORDEN COMUN/CIRILICO EN CORREC L007     
002600*    30/05/97 RAL OT-0688 TOTALES POR PAIS EN ORDEN DE PRIORIDAD L008     
002700*    19/11/97 MGP OT-0723 SE DESCARTA CLASE K (CIRILICO-LATINO)  L009     
002800*    07/04/98 JCT OT-0760 CORRIGE LARGO MINIMO DE SEQUENCE A 4   L010     
002900*    22/09/98 DFH OT-0796 AJUSTE PARA SOPORTAR KZ Y RU           L011     
003000*    11/01/99 DFH OT-0820 REVISION AÑO 2000 - SIN CAMPOS FECHA   L012     
003100*    19/08/99 RAL OT-0852 SE CONFIRMA COMPATIBILIDAD AÑO 2000    L013     
003200*    25/02/01 MGP OT-0920 CORRIGE CONTEO DE LEIDOS CON ARCH VAC  L014     
003300*    08/07/02 JCT OT-0955 SE AGREGA FILLER DE RESERVA EN SALIDA  L015     
003400*    30/04/04 DFH OT-0981 LIMPIEZA DE COMENTARIOS Y NUMERACION   L016     
003500*    06/12/05 RAL OT-1004 DEFAULT TEST/SAMPLE SIN STOP-WORDS  L017        
003600*-----------------------------------------------------------------        
003700*                                                                         
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     SWITCH UPSI-0 IS WS-SW-ALLOWLIST                                     
004400         ON STATUS IS WS-ALLOWLIST-ON                                     
004500         OFF STATUS IS WS-ALLOWLIST-OFF                                   
004600     SWITCH UPSI-1 IS WS-SW-LEGACY                                        
004700         ON STATUS IS WS-LEGACY-OFF                                       
004800         OFF STATUS IS WS-LEGACY-ON.                                      
004900*                                                                         
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT COUNTRY-RULES   ASSIGN DDCTRY                                 
005300            FILE STATUS IS FS-CTRY.                                       
005400     SELECT COUNTRY-FORMATS ASSIGN DDCFMT                                 
005500            FILE STATUS IS FS-CFMT.                                       
005600     SELECT CORRECTIONS     ASSIGN DDCORR                                 
005700            FILE STATUS IS FS-CORR.                                       
005800     SELECT STOP-WORDS      ASSIGN DDSTOP                                 
005900            FILE STATUS IS FS-STOP.                                       
006000     SELECT PLATES-IN       ASSIGN DDPLATE                                
006100            FILE STATUS IS FS-PLATE.                                      
006200     SELECT LEGACY-OUT      ASSIGN DDLEGCY                                
006300            FILE STATUS IS FS-LEGCY.                                      
006400*                                                                         
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800*                                                                         
006900 FD  COUNTRY-RULES                                                        
007000     BLOCK CONTAINS 0 RECORDS                                             
007100     RECORDING MODE IS F.                                                 
007200 01  REG-CTRY             PIC X(72).                                      
007300*                                                                         
007400 FD  COUNTRY-FORMATS                                                      
007500     BLOCK CONTAINS 0 RECORDS                                             
007600     RECORDING MODE IS F.                                                 
007700 01  REG-CFMT             PIC X(40).                                      
007800*                                                                         
007900 FD  CORRECTIONS                                                          
008000     BLOCK CONTAINS 0 RECORDS                                             
008100     RECORDING MODE IS F.                                                 
008200 01  REG-CORR             PIC X(12).                                      
008300*                                                                         
008400 FD  STOP-WORDS                                                           
008500     BLOCK CONTAINS 0 RECORDS                                             
008600     RECORDING MODE IS F.                                                 
008700 01  REG-STOP             PIC X(12).                                      
008800*                                                                         
008900 FD  PLATES-IN                                                            
009000     BLOCK CONTAINS 0 RECORDS                                             
009100     RECORDING MODE IS F.                                                 
009200 01  REG-PLATE            PIC X(24).                                      
009300*                                                                         
009400 FD  LEGACY-OUT                                                           
009500     BLOCK CONTAINS 0 RECORDS                                             
009600     RECORDING MODE IS F.                                                 
009700 01  REG-LEGCY            PIC X(96).                                      
009800*                                                                         
009900 WORKING-STORAGE SECTION.                                                 
010000*=======================*                                                 
010100*                                                                         
010200*---- STATUS DE ARCHIVOS -----------------------------------------        
010300 77  FS-CTRY                  PIC XX        VALUE SPACES.                 
010400 77  FS-CFMT                  PIC XX        VALUE SPACES.                 
010500 77  FS-CORR                  PIC XX        VALUE SPACES.                 
010600 77  FS-STOP                  PIC XX        VALUE SPACES.                 
010700 77  FS-PLATE                 PIC XX        VALUE SPACES.                 
010800 77  FS-LEGCY                 PIC XX        VALUE SPACES.                 
010900*                                                                         
011000 77  WS-STATUS-FIN             PIC X.                                     
011100     88  WS-FIN-LECTURA             VALUE 'Y'.                            
011200     88  WS-NO-FIN-LECTURA          VALUE 'N'.                            
011300*                                                                         
011400*---- COPY DE LOS LAYOUTS DE ENTRADA Y DE LA LECTURA/RESULTADO --         
011500 COPY PGM_10-CPYCTRY.                                                     
011600 COPY PGM_20-CPYPLATE.                                                    
011700*                                                                         
011800*---- TABLA PROPIA DE PGMLEGCY - FORMATOS Y CORRECCIONES    -----         
011900*---- QUEDAN EN ORDEN DE ARCHIVO (NO SE ARMA MAPA COMBINADO) L007         
012000*---- COMO LO HACE PGMVALID - LAS CORRECCIONES SE APLICAN   -----         
012100*---- POR CLASE, EN PASADAS SEPARADAS, SOBRE EL TEXTO         -----       
012200 77  WS-LG-CNT                PIC 9(03) COMP.                             
012300 01  WS-LG-TBL.                                                           
012400     05  LG-ENTRY OCCURS 1 TO 50 TIMES                                    
012500                   DEPENDING ON WS-LG-CNT                                 
012600                   INDEXED BY IDX-CTRY.                                   
012700         10  LG-CODE          PIC X(02).                                  
012800         10  LG-PRIORITY      PIC 9(03).                                  
012900         10  LG-LETTERS       PIC X(30).                                  
013000         10  LG-DIGITS        PIC X(10).                                  
013100         10  LG-FMT-CNT       PIC 9(02) COMP.                             
013200         10  LG-FMT OCCURS 20 TIMES INDEXED BY IDX-FMT.                   
013300             15  LG-FMT-NAME  PIC X(16).                                  
013400             15  LG-FMT-MASK  PIC X(12).                                  
013500             15  LG-FMT-MASK-CHARS REDEFINES LG-FMT-MASK                  
013600                                OCCURS 12 TIMES PIC X(01).                
013700             15  LG-FMT-MIN-TRAIL PIC 9(02).                              
013800         10  LG-COR-CNT       PIC 9(02) COMP.                             
013900         10  LG-COR OCCURS 40 TIMES INDEXED BY IDX-COR.                   
014000             15  LG-COR-CLASS PIC X(01).                                  
014100             15  LG-COR-FROM  PIC X(01).                                  
014200             15  LG-COR-TO    PIC X(01).                                  
014300         10  FILLER           PIC X(10).                                  
014400*                                                                         
014500*---- BUFFER DE INTERCAMBIO PARA EL ORDENAMIENTO POR PRIORIDAD --         
014600 77  WS-LG-SAVE               PIC X(779).                                 
014700*                                                                         
014800*---- LISTA DE PAISES PERMITIDOS (FILTRO OPCIONAL UPSI-0) --------        
014900 77  WS-ALLOW-CNT              PIC 9(02) COMP VALUE ZERO.                 
015000 01  WS-ALLOW-TBL.                                                        
015100     05  ALW-CODE OCCURS 1 TO 50 TIMES                                    
015200                   DEPENDING ON WS-ALLOW-CNT                              
015300                   INDEXED BY IDX-ALW                                     
015400                   PIC X(02).                                             
015500*                                                                         
015600*---- PALABRAS DE RECHAZO GLOBALES -------------------------------        
015700 77  WS-GSW-CNT               PIC 9(03) COMP.                             
015800 01  WS-GSW-TBL.                                                          
015900     05  GSW-ENTRY OCCURS 1 TO 100 TIMES                                  
016000                    DEPENDING ON WS-GSW-CNT                               
016100                    INDEXED BY IDX-GSW.                                   
016200         10  GSW-WORD         PIC X(12).                                  
016300*                                                                         
016400*---- VARIABLES DE TRABAJO DE CARGA -------------------------------       
016500 77  WS-LOOKUP-IDX             PIC 9(02) COMP.                            
016600 77  WS-FOUND-SW               PIC X         VALUE 'N'.                   
016700     88  WS-FOUND                   VALUE 'Y'.                            
016800 77  WS-SWAP-SW                PIC X         VALUE 'N'.                   
016900     88  WS-DID-SWAP                VALUE 'Y'.                            
017000*                                                                         
017100*---- AREA DE SANEADO DE UNA LECTURA (SIN QUITAR PUNTOS)   L002 --        
017200 01  WS-SAN-AREA.                                                         
017300     03  WS-SAN-TEXT           PIC X(16)    VALUE SPACES.                 
017400     03  WS-SAN-LEN            PIC 9(02) COMP VALUE ZERO.                 
017500     03  WS-SAN-POS            PIC 9(02) COMP VALUE ZERO.                 
017600     03  WS-SCAN-CHAR          PIC X(01)    VALUE SPACE.                  
017700     03  WS-TMP-TEXT           PIC X(16)    VALUE SPACES.                 
017800     03  WS-TMP-POS            PIC 9(02) COMP VALUE ZERO.                 
017900*                                                                         
018000*---- VISTA DE WS-SAN-TEXT POSICION A POSICION -------------------        
018100 01  WS-SAN-CHARS REDEFINES WS-SAN-TEXT                                   
018200                   OCCURS 16 TIMES PIC X(01).                             
018300*                                                                         
018400*---- TEXTO CORREGIDO POR PAIS (SE REARMA EN CADA COUNTRY) -------        
018500 01  WS-WORK-AREA.                                                        
018600     03  WS-WORK-TEXT          PIC X(16)    VALUE SPACES.                 
018700*                                                                         
018800*---- VISTA DE WS-WORK-TEXT POSICION A POSICION ------------------        
018900 01  WS-WORK-CHARS REDEFINES WS-WORK-TEXT                                 
019000                   OCCURS 16 TIMES PIC X(01).                             
019100*                                                                         
019200*---- RESULTADO DE LA PRUEBA DE UN PAIS --------------------------        
019300 01  WS-VPAIS-RESULT.                                                     
019400     03  WS-VPAIS-ACCEPT       PIC X(01)    VALUE 'N'.                    
019500         88  WS-VPAIS-OK             VALUE 'Y'.                           
019600     03  WS-VPAIS-FORMAT       PIC X(16)    VALUE SPACES.                 
019700*                                                                         
019800*---- ACUMULADORES DE TOTALES -------------------------------------       
019900 77  WS-LEIDOS-CNT             PIC 9(06) COMP VALUE ZERO.                 
020000 77  WS-ACEPTADOS-CNT          PIC 9(06) COMP VALUE ZERO.                 
020100 77  WS-RECHAZADOS-CNT         PIC 9(06) COMP VALUE ZERO.                 
020200*                                                                         
020300 77  WS-REJ-EMPTY-CNT          PIC 9(06) COMP VALUE ZERO.                 
020400 77  WS-REJ-STOPWORD-CNT       PIC 9(06) COMP VALUE ZERO.                 
020500 77  WS-REJ-SEQUENCE-CNT       PIC 9(06) COMP VALUE ZERO.                 
020600 77  WS-REJ-NOMATCH-CNT        PIC 9(06) COMP VALUE ZERO.                 
020700*                                                                         
020800 01  WS-ACC-TBL.                                                          
020900     05  ACC-CNT OCCURS 1 TO 50 TIMES                                     
021000               DEPENDING ON WS-LG-CNT                                     
021100               INDEXED BY IDX-ACC                                         
021200               PIC 9(06) COMP.                                            
021300*                                                                         
021400*---- IMPRESION DE TOTALES -----------------------------------------      
021500 77  WS-PRINT-CNT              PIC ZZZ,ZZ9  VALUE ZEROES.                 
021600*                                                                         
021700*---- ALFABETOS PARA INSPECT CONVERTING (MAYUS/MINUS SIN     -----        
021800*---- FUNCIONES INTRINSECAS)                                  -----       
021900 77  WS-ALPHA-LOWER       PIC X(26)                                       
022000          VALUE 'abcdefghijklmnopqrstuvwxyz'.                             
022100 77  WS-ALPHA-UPPER       PIC X(26)                                       
022200          VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             
022300*                                                                         
022400*---- AREAS DE TRABAJO PARA BUSQUEDA DE CARACTERES EN LAS    -----        
022500*---- TABLAS DE LETRAS/DIGITOS VALIDOS DEL PAIS               -----       
022600 77  WS-SCAN-POS               PIC 9(02) COMP VALUE ZERO.                 
022700 77  WS-MASK-CHAR              PIC X(01)    VALUE SPACE.                  
022800 77  WS-LETRA-SW               PIC X(01)    VALUE 'N'.                    
022900 77  WS-CHARSET-SW             PIC X(01)    VALUE 'N'.                    
023000 77  WS-MASK-OK-SW             PIC X(01)    VALUE 'Y'.                    
023100*                                                                         
023200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
023300 PROCEDURE DIVISION.                                                      
023400*                                                                         
023500*    NOTA: EN TODO EL PROGRAMA LOS LAZOS SE ARMAN CON PERFORM  L016       
023600*    ... THRU ... VARYING/UNTIL SOBRE UN PARRAFO INDEPENDIENTE, L016      
023700*    NUNCA CON PERFORM EN LINEA.                                L016      
023800*                                                                         
023900 MAIN-PROGRAM-I.                                                          
024000*                                                                         
024100     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F                          
024200     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F                         
024300                               UNTIL WS-FIN-LECTURA                       
024400     PERFORM 9000-TOTALES-I   THRU 9000-TOTALES-F                         
024500     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.                          
024600*                                                                         
024700 MAIN-PROGRAM-F. GOBACK.                                                  
024800*                                                                         
024900*-----------------------------------------------------------------        
025000*    APERTURA Y CARGA DE TABLAS DE REGLAS                  L001           
025100*-----------------------------------------------------------------        
025200 1000-INICIO-I.                                                           
025300*                                                                         
025400     SET WS-NO-FIN-LECTURA TO TRUE                                        
025500     MOVE ZERO TO WS-LG-CNT WS-GSW-CNT                                    
025600*                                                                         
025700     OPEN INPUT COUNTRY-RULES COUNTRY-FORMATS                             
025800                 CORRECTIONS STOP-WORDS PLATES-IN                         
025900     OPEN OUTPUT LEGACY-OUT                                               
026000*                                                                         
026100     IF FS-CTRY NOT EQUAL '00' OR FS-CFMT NOT EQUAL '00'                  
026200        OR FS-CORR NOT EQUAL '00' OR FS-STOP NOT EQUAL '00'               
026300        OR FS-PLATE NOT EQUAL '00' OR FS-LEGCY NOT EQUAL '00'             
026400        DISPLAY '* ERROR EN OPEN PGMLEGCY'                                
026500        MOVE 9999 TO RETURN-CODE                                          
026600        SET WS-FIN-LECTURA TO TRUE                                        
026700        GO TO 1000-INICIO-F                                               
026800     END-IF                                                               
026900*                                                                         
027000     PERFORM 1100-CARGA-REGLAS-I   THRU 1100-CARGA-REGLAS-F               
027100     PERFORM 1200-CARGA-FORMATOS-I THRU 1200-CARGA-FORMATOS-F             
027200     PERFORM 1300-CARGA-CORREC-I   THRU 1300-CARGA-CORREC-F               
027300     PERFORM 1400-CARGA-STOP-I     THRU 1400-CARGA-STOP-F                 
027400     PERFORM 1500-ORDENAR-PRIO-I   THRU 1500-ORDENAR-PRIO-F               
027500*                                                                         
027600     PERFORM 2500-LEER-PLATE-I THRU 2500-LEER-PLATE-F.                    
027700*                                                                         
027800 1000-INICIO-F. EXIT.                                                     
027900*                                                                         
028000*-----------------------------------------------------------------        
028100*    CARGA DE COUNTRY-RULES - PRIORIDAD POR DEFECTO = 100   L006          
028200*-----------------------------------------------------------------        
028300 1100-CARGA-REGLAS-I.                                                     
028400*                                                                         
028500     READ COUNTRY-RULES INTO WS-CR-RULE                                   
028600     PERFORM 1105-CARGA-UNA-REGLA-I THRU 1105-CARGA-UNA-REGLA-F           
028700             UNTIL FS-CTRY NOT EQUAL '00'.                                
028800*                                                                         
028900 1100-CARGA-REGLAS-F. EXIT.                                               
029000*                                                                         
029100 1105-CARGA-UNA-REGLA-I.                                                  
029200*                                                                         
029300     PERFORM 1110-FILTRA-ALLOW-I THRU 1110-FILTRA-ALLOW-F                 
029400     IF WS-FOUND OR WS-ALLOWLIST-OFF                                      
029500        IF CR-PRIORITY NOT NUMERIC OR CR-PRIORITY EQUAL ZERO              
029600           MOVE 100 TO CR-PRIORITY                                        
029700        END-IF                                                            
029800        ADD 1 TO WS-LG-CNT                                                
029900        SET IDX-CTRY TO WS-LG-CNT                                         
030000        MOVE CR-CODE          TO LG-CODE(IDX-CTRY)                        
030100        MOVE CR-PRIORITY      TO LG-PRIORITY(IDX-CTRY)                    
030200        MOVE CR-VALID-LETTERS TO LG-LETTERS(IDX-CTRY)                     
030300        MOVE CR-VALID-DIGITS  TO LG-DIGITS(IDX-CTRY)                      
030400        MOVE ZERO             TO LG-FMT-CNT(IDX-CTRY)                     
030500        MOVE ZERO             TO LG-COR-CNT(IDX-CTRY)                     
030600     END-IF                                                               
030700     READ COUNTRY-RULES INTO WS-CR-RULE.                                  
030800*                                                                         
030900 1105-CARGA-UNA-REGLA-F. EXIT.                                            
031000*                                                                         
031100*-----------------------------------------------------------------        
031200*    FILTRO DE PAISES HABILITADOS (UPSI-0)                 L003           
031300*-----------------------------------------------------------------        
031400 1110-FILTRA-ALLOW-I.                                                     
031500*                                                                         
031600     MOVE 'N' TO WS-FOUND-SW                                              
031700     IF WS-ALLOWLIST-ON                                                   
031800        PERFORM 1112-CHK-UN-ALLOW-I THRU 1112-CHK-UN-ALLOW-F              
031900                VARYING IDX-ALW FROM 1 BY 1                               
032000                UNTIL IDX-ALW GREATER WS-ALLOW-CNT                        
032100     END-IF.                                                              
032200*                                                                         
032300 1110-FILTRA-ALLOW-F. EXIT.                                               
032400*                                                                         
032500 1112-CHK-UN-ALLOW-I.                                                     
032600*                                                                         
032700     IF ALW-CODE(IDX-ALW) EQUAL CR-CODE                                   
032800        SET WS-FOUND TO TRUE                                              
032900     END-IF.                                                              
033000*                                                                         
033100 1112-CHK-UN-ALLOW-F. EXIT.                                               
033200*                                                                         
033300*-----------------------------------------------------------------        
033400*    CARGA DE COUNTRY-FORMATS - SE ADOSA AL PAIS DUEÑO      L001          
033500*    UN FORMATO SIN MASCARA SE IGNORA; SIN NOMBRE = UNKNOWN L001          
033600*-----------------------------------------------------------------        
033700 1200-CARGA-FORMATOS-I.                                                   
033800*                                                                         
033900     READ COUNTRY-FORMATS INTO WS-CF-FORMAT                               
034000     PERFORM 1205-CARGA-UN-FORMATO-I THRU 1205-CARGA-UN-FORMATO-F         
034100             UNTIL FS-CFMT NOT EQUAL '00'.                                
034200*                                                                         
034300 1200-CARGA-FORMATOS-F. EXIT.                                             
034400*                                                                         
034500 1205-CARGA-UN-FORMATO-I.                                                 
034600*                                                                         
034700     IF CF-MASK NOT EQUAL SPACES                                          
034800        IF CF-NAME EQUAL SPACES                                           
034900           MOVE 'UNKNOWN' TO CF-NAME                                      
035000        END-IF                                                            
035100        PERFORM 1210-BUSCA-PAIS-I THRU 1210-BUSCA-PAIS-F                  
035200        IF WS-FOUND                                                       
035300           ADD 1 TO LG-FMT-CNT(WS-LOOKUP-IDX)                             
035400           SET IDX-FMT TO LG-FMT-CNT(WS-LOOKUP-IDX)                       
035500           MOVE CF-NAME TO LG-FMT-NAME(WS-LOOKUP-IDX, IDX-FMT)            
035600           MOVE CF-MASK TO LG-FMT-MASK(WS-LOOKUP-IDX, IDX-FMT)            
035700           MOVE CF-MIN-TRAIL                                              
035800                        TO LG-FMT-MIN-TRAIL(WS-LOOKUP-IDX, IDX-FMT)       
035900        END-IF                                                            
036000     END-IF                                                               
036100     READ COUNTRY-FORMATS INTO WS-CF-FORMAT.                              
036200*                                                                         
036300 1205-CARGA-UN-FORMATO-F. EXIT.                                           
036400*                                                                         
036500 1210-BUSCA-PAIS-I.                                                       
036600*                                                                         
036700     MOVE 'N' TO WS-FOUND-SW                                              
036800     PERFORM 1212-CHK-UN-PAIS-I THRU 1212-CHK-UN-PAIS-F                   
036900             VARYING IDX-CTRY FROM 1 BY 1                                 
037000             UNTIL IDX-CTRY GREATER WS-LG-CNT.                            
037100*                                                                         
037200 1210-BUSCA-PAIS-F. EXIT.                                                 
037300*                                                                         
037400 1212-CHK-UN-PAIS-I.                                                      
037500*                                                                         
037600     IF LG-CODE(IDX-CTRY) EQUAL CF-COUNTRY                                
037700        SET WS-FOUND TO TRUE                                              
037800        MOVE IDX-CTRY TO WS-LOOKUP-IDX                                    
037900     END-IF.                                                              
038000*                                                                         
038100 1212-CHK-UN-PAIS-F. EXIT.                                                
038200*                                                                         
038300*-----------------------------------------------------------------        
038400*    CARGA DE CORRECTIONS - QUEDAN EN ORDEN DE ARCHIVO,     L009          
038500*    POR CLASE, DESCARTANDO LA CLASE K (CIRILICO-LATINO)    L009          
038600*-----------------------------------------------------------------        
038700 1300-CARGA-CORREC-I.                                                     
038800*                                                                         
038900     READ CORRECTIONS INTO WS-CP-CORR                                     
039000     PERFORM 1305-CARGA-UNA-CORREC-I THRU 1305-CARGA-UNA-CORREC-F         
039100             UNTIL FS-CORR NOT EQUAL '00'.                                
039200*                                                                         
039300 1300-CARGA-CORREC-F. EXIT.                                               
039400*                                                                         
039500 1305-CARGA-UNA-CORREC-I.                                                 
039600*                                                                         
039700     IF CP-FROM NOT EQUAL SPACE AND CP-TO NOT EQUAL SPACE                 
039800        AND CP-CLASS NOT EQUAL 'K'                                        
039900        PERFORM 1310-BUSCA-CORR-PAIS-I THRU 1310-BUSCA-CORR-PAIS-F        
040000        IF WS-FOUND                                                       
040100           ADD 1 TO LG-COR-CNT(WS-LOOKUP-IDX)                             
040200           SET IDX-COR TO LG-COR-CNT(WS-LOOKUP-IDX)                       
040300           MOVE CP-CLASS TO LG-COR-CLASS(WS-LOOKUP-IDX, IDX-COR)          
040400           MOVE CP-FROM  TO LG-COR-FROM(WS-LOOKUP-IDX, IDX-COR)           
040500           MOVE CP-TO    TO LG-COR-TO(WS-LOOKUP-IDX, IDX-COR)             
040600           INSPECT LG-COR-TO(WS-LOOKUP-IDX, IDX-COR)                      
040700                   CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER            
040800        END-IF                                                            
040900     END-IF                                                               
041000     READ CORRECTIONS INTO WS-CP-CORR.                                    
041100*                                                                         
041200 1305-CARGA-UNA-CORREC-F. EXIT.                                           
041300*                                                                         
041400 1310-BUSCA-CORR-PAIS-I.                                                  
041500*                                                                         
041600     MOVE 'N' TO WS-FOUND-SW                                              
041700     PERFORM 1312-CHK-CORR-PAIS-I THRU 1312-CHK-CORR-PAIS-F               
041800             VARYING IDX-CTRY FROM 1 BY 1                                 
041900             UNTIL IDX-CTRY GREATER WS-LG-CNT.                            
042000*                                                                         
042100 1310-BUSCA-CORR-PAIS-F. EXIT.                                            
042200*                                                                         
042300 1312-CHK-CORR-PAIS-I.                                                    
042400*                                                                         
042500     IF LG-CODE(IDX-CTRY) EQUAL CP-COUNTRY                                
042600        SET WS-FOUND TO TRUE                                              
042700        MOVE IDX-CTRY TO WS-LOOKUP-IDX                                    
042800     END-IF.                                                              
042900*                                                                         
043000 1312-CHK-CORR-PAIS-F. EXIT.                                              
043100*                                                                         
043200*-----------------------------------------------------------------        
043300*    CARGA DE STOP-WORDS GLOBALES - SIN REGISTROS EN EL      L017         
043400*    ARCHIVO, EL DEFAULT ES TEST/SAMPLE (VER 1410)          L017          
043500*-----------------------------------------------------------------        
043600 1400-CARGA-STOP-I.                                                       
043700*                                                                         
043800     READ STOP-WORDS INTO WS-SW-WORD                                      
043900     PERFORM 1405-CARGA-UNA-STOP-I THRU 1405-CARGA-UNA-STOP-F             
044000             UNTIL FS-STOP NOT EQUAL '00'                                 
044100     IF WS-GSW-CNT EQUAL ZERO                                             
044200        PERFORM 1410-DEFAULT-STOP-I THRU 1410-DEFAULT-STOP-F              
044300     END-IF.                                                              
044400*                                                                         
044500 1400-CARGA-STOP-F. EXIT.                                                 
044600*                                                                         
044700 1405-CARGA-UNA-STOP-I.                                                   
044800*                                                                         
044900     ADD 1 TO WS-GSW-CNT                                                  
045000     SET IDX-GSW TO WS-GSW-CNT                                            
045100     MOVE SW-WORD TO GSW-WORD(IDX-GSW)                                    
045200     INSPECT GSW-WORD(IDX-GSW)                                            
045300             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER                  
045400     READ STOP-WORDS INTO WS-SW-WORD.                                     
045500*                                                                         
045600 1405-CARGA-UNA-STOP-F. EXIT.                                             
045700*                                                                         
045800*---- SIN PALABRAS EN EL ARCHIVO - SE USA EL PAR FIJO POR    ----         
045900*---- DEFECTO DE ESTA RUTA (TEST / SAMPLE)                   L017         
046000 1410-DEFAULT-STOP-I.                                                     
046100*                                                                         
046200     ADD 1 TO WS-GSW-CNT                                                  
046300     SET IDX-GSW TO WS-GSW-CNT                                            
046400     MOVE 'TEST' TO GSW-WORD(IDX-GSW)                                     
046500     ADD 1 TO WS-GSW-CNT                                                  
046600     SET IDX-GSW TO WS-GSW-CNT                                            
046700     MOVE 'SAMPLE' TO GSW-WORD(IDX-GSW).                                  
046800*                                                                         
046900 1410-DEFAULT-STOP-F. EXIT.                                               
047000*                                                                         
047100*-----------------------------------------------------------------        
047200*    ORDEN ASCENDENTE POR PRIORIDAD - BURBUJA ESTABLE       L008          
047300*    EN EMPATE SE CONSERVA EL ORDEN DE ENTRADA               L008         
047400*-----------------------------------------------------------------        
047500 1500-ORDENAR-PRIO-I.                                                     
047600*                                                                         
047700     IF WS-LG-CNT GREATER 1                                               
047800        MOVE 'Y' TO WS-SWAP-SW                                            
047900        PERFORM 1505-PASADA-I THRU 1505-PASADA-F                          
048000                UNTIL NOT WS-DID-SWAP                                     
048100     END-IF.                                                              
048200*                                                                         
048300 1500-ORDENAR-PRIO-F. EXIT.                                               
048400*                                                                         
048500 1505-PASADA-I.                                                           
048600*                                                                         
048700     MOVE 'N' TO WS-SWAP-SW                                               
048800     PERFORM 1510-COMPARA-I THRU 1510-COMPARA-F                           
048900             VARYING IDX-CTRY FROM 1 BY 1                                 
049000             UNTIL IDX-CTRY GREATER WS-LG-CNT - 1.                        
049100*                                                                         
049200 1505-PASADA-F. EXIT.                                                     
049300*                                                                         
049400 1510-COMPARA-I.                                                          
049500*                                                                         
049600     IF LG-PRIORITY(IDX-CTRY)                                             
049700        GREATER LG-PRIORITY(IDX-CTRY + 1)                                 
049800        MOVE LG-ENTRY(IDX-CTRY)     TO WS-LG-SAVE                         
049900        MOVE LG-ENTRY(IDX-CTRY + 1) TO LG-ENTRY(IDX-CTRY)                 
050000        MOVE WS-LG-SAVE             TO LG-ENTRY(IDX-CTRY + 1)             
050100        MOVE 'Y' TO WS-SWAP-SW                                            
050200     END-IF.                                                              
050300*                                                                         
050400 1510-COMPARA-F. EXIT.                                                    
050500*                                                                         
050600*-----------------------------------------------------------------        
050700*    LECTURA DE UNA LECTURA CRUDA DE PATENTE                 L001         
050800*-----------------------------------------------------------------        
050900 2500-LEER-PLATE-I.                                                       
051000*                                                                         
051100     READ PLATES-IN INTO WS-RP-READING                                    
051200     EVALUATE FS-PLATE                                                    
051300        WHEN '00'                                                         
051400           ADD 1 TO WS-LEIDOS-CNT                                         
051500        WHEN '10'                                                         
051600           SET WS-FIN-LECTURA TO TRUE                                     
051700        WHEN OTHER                                                        
051800           DISPLAY '*ERROR EN LECTURA PLATES-IN: ' FS-PLATE               
051900           SET WS-FIN-LECTURA TO TRUE                                     
052000     END-EVALUATE.                                                        
052100*                                                                         
052200 2500-LEER-PLATE-F. EXIT.                                                 
052300*                                                                         
052400*-----------------------------------------------------------------        
052500*    PROCESO DE UNA LECTURA - RUTA LEGADO                    L001         
052600*-----------------------------------------------------------------        
052700 2000-PROCESO-I.                                                          
052800*                                                                         
052900     INITIALIZE WS-VR-RESULT                                              
053000     MOVE RP-SEQ  TO VR-SEQ                                               
053100     MOVE RP-TEXT TO VR-RAW                                               
053200*                                                                         
053300     IF WS-LEGACY-OFF                                                     
053400        PERFORM 2010-PASE-LIBRE-I THRU 2010-PASE-LIBRE-F                  
053500     ELSE                                                                 
053600        PERFORM 2020-SANITIZAR-I THRU 2020-SANITIZAR-F                    
053700        IF WS-SAN-LEN EQUAL ZERO                                          
053800           MOVE 'N' TO VR-ACCEPTED                                        
053900           MOVE 'EMPTY' TO VR-REASON                                      
054000           ADD 1 TO WS-REJ-EMPTY-CNT                                      
054100        ELSE                                                              
054200           PERFORM 2030-BUSCA-STOP-GLOBAL-I                               
054300              THRU 2030-BUSCA-STOP-GLOBAL-F                               
054400           IF WS-FOUND                                                    
054500              MOVE 'N' TO VR-ACCEPTED                                     
054600              MOVE 'STOP-WORD' TO VR-REASON                               
054700              ADD 1 TO WS-REJ-STOPWORD-CNT                                
054800           ELSE                                                           
054900              PERFORM 2040-CHK-SEQUENCE-I THRU 2040-CHK-SEQUENCE-F        
055000              IF WS-FOUND                                                 
055100                 MOVE 'N' TO VR-ACCEPTED                                  
055200                 MOVE 'SEQUENCE' TO VR-REASON                             
055300                 ADD 1 TO WS-REJ-SEQUENCE-CNT                             
055400              ELSE                                                        
055500                 PERFORM 2100-PRUEBA-PAISES-I                             
055600                    THRU 2100-PRUEBA-PAISES-F                             
055700              END-IF                                                      
055800           END-IF                                                         
055900        END-IF                                                            
056000     END-IF                                                               
056100*                                                                         
056200     IF VR-ACCEPTED EQUAL 'Y'                                             
056300        ADD 1 TO WS-ACEPTADOS-CNT                                         
056400     ELSE                                                                 
056500        ADD 1 TO WS-RECHAZADOS-CNT                                        
056600     END-IF                                                               
056700*                                                                         
056800     MOVE WS-VR-RESULT TO REG-LEGCY                                       
056900     WRITE LEGACY-OUT FROM REG-LEGCY                                      
057000     PERFORM 2500-LEER-PLATE-I THRU 2500-LEER-PLATE-F.                    
057100*                                                                         
057200 2000-PROCESO-F. EXIT.                                                    
057300*                                                                         
057400*---- RUTA LEGADO DESACTIVADA (UPSI-1 ENCENDIDO) -----------------        
057500 2010-PASE-LIBRE-I.                                                       
057600*                                                                         
057700     IF RP-TEXT NOT EQUAL SPACES                                          
057800        MOVE 'Y' TO VR-ACCEPTED                                           
057900        MOVE RP-TEXT TO VR-PLATE                                          
058000     ELSE                                                                 
058100        MOVE 'N' TO VR-ACCEPTED                                           
058200        MOVE 'EMPTY' TO VR-REASON                                         
058300        ADD 1 TO WS-REJ-EMPTY-CNT                                         
058400     END-IF.                                                              
058500*                                                                         
058600 2010-PASE-LIBRE-F. EXIT.                                                 
058700*                                                                         
058800*---- SANEADO LEGADO: SOLO ESPACIO Y GUION, NO QUITA PUNTOS  L002         
058900 2020-SANITIZAR-I.                                                        
059000*                                                                         
059100     MOVE SPACES TO WS-TMP-TEXT                                           
059200     MOVE RP-TEXT TO WS-SAN-TEXT                                          
059300     INSPECT WS-SAN-TEXT                                                  
059400             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER                  
059500     MOVE ZERO TO WS-TMP-POS                                              
059600     PERFORM 2022-SANEA-UN-CHAR-I THRU 2022-SANEA-UN-CHAR-F               
059700             VARYING WS-SAN-POS FROM 1 BY 1                               
059800             UNTIL WS-SAN-POS GREATER 16                                  
059900     MOVE WS-TMP-TEXT TO WS-SAN-TEXT                                      
060000     MOVE WS-TMP-POS  TO WS-SAN-LEN                                       
060100     MOVE WS-SAN-TEXT TO VR-PLATE.                                        
060200*                                                                         
060300 2020-SANITIZAR-F. EXIT.                                                  
060400*                                                                         
060500 2022-SANEA-UN-CHAR-I.                                                    
060600*                                                                         
060700     MOVE WS-SAN-CHARS(WS-SAN-POS) TO WS-SCAN-CHAR                        
060800     IF WS-SCAN-CHAR NOT EQUAL SPACE                                      
060900        AND WS-SCAN-CHAR NOT EQUAL '-'                                    
061000        ADD 1 TO WS-TMP-POS                                               
061100        MOVE WS-SCAN-CHAR TO WS-TMP-TEXT(WS-TMP-POS:1)                    
061200     END-IF.                                                              
061300*                                                                         
061400 2022-SANEA-UN-CHAR-F. EXIT.                                              
061500*                                                                         
061600*---- STOP-WORD GLOBAL - SE COMPARA CONTRA EL TEXTO SANEADO -----         
061700 2030-BUSCA-STOP-GLOBAL-I.                                                
061800*                                                                         
061900     MOVE 'N' TO WS-FOUND-SW                                              
062000     PERFORM 2032-CHK-UNA-GSW-I THRU 2032-CHK-UNA-GSW-F                   
062100             VARYING IDX-GSW FROM 1 BY 1                                  
062200             UNTIL IDX-GSW GREATER WS-GSW-CNT.                            
062300*                                                                         
062400 2030-BUSCA-STOP-GLOBAL-F. EXIT.                                          
062500*                                                                         
062600 2032-CHK-UNA-GSW-I.                                                      
062700*                                                                         
062800     IF GSW-WORD(IDX-GSW) EQUAL WS-SAN-TEXT(1:WS-SAN-LEN)                 
062900        SET WS-FOUND TO TRUE                                              
063000     END-IF.                                                              
063100*                                                                         
063200 2032-CHK-UNA-GSW-F. EXIT.                                                
063300*                                                                         
063400*---- SEQUENCE: LARGO >= 4 Y TODO IGUAL, O UNO DE LOS 7      L005         
063500*---- CONTADORES FIJOS ASCENDENTES DE 4 DIGITOS              L010         
063600 2040-CHK-SEQUENCE-I.                                                     
063700*                                                                         
063800     MOVE 'N' TO WS-FOUND-SW                                              
063900     IF WS-SAN-LEN GREATER EQUAL 4                                        
064000        MOVE 'Y' TO WS-FOUND-SW                                           
064100        PERFORM 2042-CHK-UNA-REPEAT-I THRU 2042-CHK-UNA-REPEAT-F          
064200                VARYING WS-SAN-POS FROM 2 BY 1                            
064300                UNTIL WS-SAN-POS GREATER WS-SAN-LEN                       
064400        IF NOT WS-FOUND                                                   
064500           IF WS-SAN-LEN EQUAL 4 AND WS-SAN-TEXT(1:4) IS NUMERIC          
064600              EVALUATE WS-SAN-TEXT(1:4)                                   
064700                 WHEN '0123' WHEN '1234' WHEN '2345' WHEN '3456'          
064800                 WHEN '4567' WHEN '5678' WHEN '6789'                      
064900                    MOVE 'Y' TO WS-FOUND-SW                               
065000              END-EVALUATE                                                
065100           END-IF                                                         
065200        END-IF                                                            
065300     END-IF.                                                              
065400*                                                                         
065500 2042-CHK-UNA-REPEAT-I.                                                   
065600*                                                                         
065700     IF WS-SAN-CHARS(WS-SAN-POS) NOT EQUAL WS-SAN-CHARS(1)                
065800        MOVE 'N' TO WS-FOUND-SW                                           
065900     END-IF.                                                              
066000*                                                                         
066100 2042-CHK-UNA-REPEAT-F. EXIT.                                             
066200*                                                                         
066300 2040-CHK-SEQUENCE-F. EXIT.                                               
066400*                                                                         
066500*-----------------------------------------------------------------        
066600*    RECORRE LOS PAISES EN ORDEN DE PRIORIDAD; EL PRIMERO    L001         
066700*    QUE ACEPTA GANA; SI NINGUNO ACEPTA, NO-MATCH            L001         
066800*-----------------------------------------------------------------        
066900 2100-PRUEBA-PAISES-I.                                                    
067000*                                                                         
067100     MOVE 'N' TO VR-ACCEPTED                                              
067200     PERFORM 2105-PRUEBA-UN-PAIS-I THRU 2105-PRUEBA-UN-PAIS-F             
067300             VARYING IDX-CTRY FROM 1 BY 1                                 
067400             UNTIL IDX-CTRY GREATER WS-LG-CNT                             
067500                OR VR-ACCEPTED EQUAL 'Y'                                  
067600*                                                                         
067700     IF VR-ACCEPTED NOT EQUAL 'Y'                                         
067800        MOVE 'NO-MATCH' TO VR-REASON                                      
067900        MOVE WS-SAN-TEXT(1:WS-SAN-LEN) TO VR-PLATE                        
068000        ADD 1 TO WS-REJ-NOMATCH-CNT                                       
068100     END-IF.                                                              
068200*                                                                         
068300 2100-PRUEBA-PAISES-F. EXIT.                                              
068400*                                                                         
068500 2105-PRUEBA-UN-PAIS-I.                                                   
068600*                                                                         
068700     PERFORM 3000-VALIDAR-PAIS-I THRU 3000-VALIDAR-PAIS-F                 
068800     IF WS-VPAIS-OK                                                       
068900        MOVE 'Y'              TO VR-ACCEPTED                              
069000        MOVE LG-CODE(IDX-CTRY) TO VR-COUNTRY                              
069100        MOVE WS-VPAIS-FORMAT  TO VR-FORMAT                                
069200        MOVE WS-WORK-TEXT(1:WS-SAN-LEN) TO VR-PLATE                       
069300        ADD 1 TO ACC-CNT(IDX-CTRY)                                        
069400     END-IF.                                                              
069500*                                                                         
069600 2105-PRUEBA-UN-PAIS-F. EXIT.                                             
069700*                                                                         
069800*-----------------------------------------------------------------        
069900*    VALIDACION DE UNA LECTURA CONTRA UN PAIS (IDX-CTRY)    L001          
070000*    APLICA CORRECCIONES COMUN Y LUEGO CIRILICO; SI QUEDA   L004          
070100*    UN CARACTER FUERA DEL CHARSET DEL PAIS, SE SALTA AL     L004         
070200*    SIGUIENTE PAIS EN VEZ DE RECHAZAR                        L004        
070300*-----------------------------------------------------------------        
070400 3000-VALIDAR-PAIS-I.                                                     
070500*                                                                         
070600     MOVE 'N' TO WS-VPAIS-ACCEPT                                          
070700     MOVE SPACES TO WS-VPAIS-FORMAT                                       
070800     MOVE WS-SAN-TEXT TO WS-WORK-TEXT                                     
070900     PERFORM 3100-APLICA-CORRECC-I THRU 3100-APLICA-CORRECC-F             
071000*                                                                         
071100     PERFORM 3150-CHK-CHARSET-I THRU 3150-CHK-CHARSET-F                   
071200     IF WS-FOUND                                                          
071300        GO TO 3000-VALIDAR-PAIS-F                                         
071400     END-IF                                                               
071500*                                                                         
071600     PERFORM 3400-BUSCA-FORMATO-I THRU 3400-BUSCA-FORMATO-F.              
071700*                                                                         
071800 3000-VALIDAR-PAIS-F. EXIT.                                               
071900*                                                                         
072000*---- CORRECCIONES ORDENADAS - PRIMERO CLASE C (COMUN),     L007          
072100*---- LUEGO CLASE L (LATIN-CIRILICO), SOBRE EL TEXTO YA       L007        
072200*---- MAYUSCULIZADO (COMPARACION SENSIBLE A MAYUSCULAS)     L007          
072300 3100-APLICA-CORRECC-I.                                                   
072400*                                                                         
072500     MOVE 'C' TO WS-MASK-CHAR                                             
072600     PERFORM 3105-PASADA-CLASE-I THRU 3105-PASADA-CLASE-F                 
072700             VARYING IDX-COR FROM 1 BY 1                                  
072800             UNTIL IDX-COR GREATER LG-COR-CNT(IDX-CTRY)                   
072900     MOVE 'L' TO WS-MASK-CHAR                                             
073000     PERFORM 3105-PASADA-CLASE-I THRU 3105-PASADA-CLASE-F                 
073100             VARYING IDX-COR FROM 1 BY 1                                  
073200             UNTIL IDX-COR GREATER LG-COR-CNT(IDX-CTRY).                  
073300*                                                                         
073400 3100-APLICA-CORRECC-F. EXIT.                                             
073500*                                                                         
073600 3105-PASADA-CLASE-I.                                                     
073700*                                                                         
073800     IF LG-COR-CLASS(IDX-CTRY, IDX-COR) EQUAL WS-MASK-CHAR                
073900        INSPECT WS-WORK-TEXT(1:WS-SAN-LEN)                                
074000                REPLACING ALL LG-COR-FROM(IDX-CTRY, IDX-COR)              
074100                          BY  LG-COR-TO(IDX-CTRY, IDX-COR)                
074200     END-IF.                                                              
074300*                                                                         
074400 3105-PASADA-CLASE-F. EXIT.                                               
074500*                                                                         
074600*---- VERDADERO SI HAY UN CARACTER FUERA DEL CHARSET DEL     -----        
074700*---- PAIS EN EL TEXTO YA CORREGIDO                            -----      
074800 3150-CHK-CHARSET-I.                                                      
074900*                                                                         
075000     MOVE 'N' TO WS-CHARSET-SW                                            
075100     PERFORM 3155-CHK-UNA-POS-I THRU 3155-CHK-UNA-POS-F                   
075200             VARYING WS-SAN-POS FROM 1 BY 1                               
075300             UNTIL WS-SAN-POS GREATER WS-SAN-LEN                          
075400                OR WS-CHARSET-SW EQUAL 'Y'                                
075500     MOVE WS-CHARSET-SW TO WS-FOUND-SW.                                   
075600*                                                                         
075700 3150-CHK-CHARSET-F. EXIT.                                                
075800*                                                                         
075900 3155-CHK-UNA-POS-I.                                                      
076000*                                                                         
076100     MOVE WS-WORK-CHARS(WS-SAN-POS) TO WS-SCAN-CHAR                       
076200     PERFORM 3160-CHK-LETRA-I  THRU 3160-CHK-LETRA-F                      
076300     MOVE WS-FOUND-SW TO WS-LETRA-SW                                      
076400     PERFORM 3170-CHK-DIGITO-I THRU 3170-CHK-DIGITO-F                     
076500     IF WS-LETRA-SW NOT EQUAL 'Y' AND WS-FOUND-SW NOT EQUAL 'Y'           
076600        MOVE 'Y' TO WS-CHARSET-SW                                         
076700     END-IF.                                                              
076800*                                                                         
076900 3155-CHK-UNA-POS-F. EXIT.                                                
077000*                                                                         
077100*---- VERDADERO SI WS-SCAN-CHAR ESTA ENTRE LAS LETRAS VALIDAS ---         
077200*---- DEL PAIS IDX-CTRY                                      ---          
077300 3160-CHK-LETRA-I.                                                        
077400*                                                                         
077500     MOVE 'N' TO WS-FOUND-SW                                              
077600     PERFORM 3165-CHK-LETRA-POS-I THRU 3165-CHK-LETRA-POS-F               
077700             VARYING WS-SCAN-POS FROM 1 BY 1                              
077800             UNTIL WS-SCAN-POS GREATER 30 OR WS-FOUND.                    
077900*                                                                         
078000 3160-CHK-LETRA-F. EXIT.                                                  
078100*                                                                         
078200 3165-CHK-LETRA-POS-I.                                                    
078300*                                                                         
078400     IF LG-LETTERS(IDX-CTRY) (WS-SCAN-POS:1) EQUAL WS-SCAN-CHAR           
078500        SET WS-FOUND TO TRUE                                              
078600     END-IF.                                                              
078700*                                                                         
078800 3165-CHK-LETRA-POS-F. EXIT.                                              
078900*                                                                         
079000*---- VERDADERO SI WS-SCAN-CHAR ESTA ENTRE LOS DIGITOS VALIDOS --         
079100*---- DEL PAIS IDX-CTRY                                      ---          
079200 3170-CHK-DIGITO-I.                                                       
079300*                                                                         
079400     MOVE 'N' TO WS-FOUND-SW                                              
079500     PERFORM 3175-CHK-DIGITO-POS-I THRU 3175-CHK-DIGITO-POS-F             
079600             VARYING WS-SCAN-POS FROM 1 BY 1                              
079700             UNTIL WS-SCAN-POS GREATER 10 OR WS-FOUND.                    
079800*                                                                         
079900 3170-CHK-DIGITO-F. EXIT.                                                 
080000*                                                                         
080100 3175-CHK-DIGITO-POS-I.                                                   
080200*                                                                         
080300     IF LG-DIGITS(IDX-CTRY) (WS-SCAN-POS:1) EQUAL WS-SCAN-CHAR            
080400        SET WS-FOUND TO TRUE                                              
080500     END-IF.                                                              
080600*                                                                         
080700 3175-CHK-DIGITO-POS-F. EXIT.                                             
080800*                                                                         
080900*---- PRIMER FORMATO CUYA MASCARA SATISFACE EL TEXTO --------------       
081000 3400-BUSCA-FORMATO-I.                                                    
081100*                                                                         
081200     MOVE 'N' TO WS-VPAIS-ACCEPT                                          
081300     PERFORM 3405-PRUEBA-UN-FMT-I THRU 3405-PRUEBA-UN-FMT-F               
081400             VARYING IDX-FMT FROM 1 BY 1                                  
081500             UNTIL IDX-FMT GREATER LG-FMT-CNT(IDX-CTRY)                   
081600                OR WS-VPAIS-OK.                                           
081700*                                                                         
081800 3400-BUSCA-FORMATO-F. EXIT.                                              
081900*                                                                         
082000 3405-PRUEBA-UN-FMT-I.                                                    
082100*                                                                         
082200     PERFORM 3410-CHK-MASCARA-I THRU 3410-CHK-MASCARA-F                   
082300     IF WS-FOUND                                                          
082400        MOVE 'Y' TO WS-VPAIS-ACCEPT                                       
082500        MOVE LG-FMT-NAME(IDX-CTRY, IDX-FMT) TO WS-VPAIS-FORMAT            
082600     END-IF.                                                              
082700*                                                                         
082800 3405-PRUEBA-UN-FMT-F. EXIT.                                              
082900*                                                                         
083000*---- COMPARA EL TEXTO CORREGIDO CONTRA UNA MASCARA ---------------       
083100*---- L = LETRA VALIDA, D = DIGITO VALIDO, ESPACIO = FIN     ------       
083200*---- LG-FMT-MIN-TRAIL PERMITE QUE LA CORRIDA FINAL DE D SEA ------       
083300*---- MAS CORTA, NUNCA MENOR A ESE MINIMO                    ------       
083400 3410-CHK-MASCARA-I.                                                      
083500*                                                                         
083600     MOVE 'N' TO WS-FOUND-SW                                              
083700     MOVE ZERO TO WS-LOOKUP-IDX                                           
083800     PERFORM 3415-CUENTA-UNA-POS-I THRU 3415-CUENTA-UNA-POS-F             
083900             VARYING WS-SAN-POS FROM 1 BY 1 UNTIL WS-SAN-POS > 12         
084000*                                                                         
084100     IF WS-SAN-LEN EQUAL WS-LOOKUP-IDX                                    
084200        PERFORM 3420-CHK-POSICIONES-I THRU 3420-CHK-POSICIONES-F          
084300     ELSE                                                                 
084400        IF LG-FMT-MIN-TRAIL(IDX-CTRY, IDX-FMT) GREATER ZERO               
084500           AND WS-SAN-LEN LESS WS-LOOKUP-IDX                              
084600           AND WS-SAN-LEN GREATER EQUAL                                   
084700               (WS-LOOKUP-IDX - LG-FMT-MIN-TRAIL(IDX-CTRY, IDX-FMT))      
084800           PERFORM 3420-CHK-POSICIONES-I THRU 3420-CHK-POSICIONES-F       
084900        END-IF                                                            
085000     END-IF.                                                              
085100*                                                                         
085200 3410-CHK-MASCARA-F. EXIT.                                                
085300*                                                                         
085400 3415-CUENTA-UNA-POS-I.                                                   
085500*                                                                         
085600     IF LG-FMT-MASK-CHARS(IDX-CTRY, IDX-FMT, WS-SAN-POS)                  
085700        NOT EQUAL SPACE                                                   
085800        ADD 1 TO WS-LOOKUP-IDX                                            
085900     END-IF.                                                              
086000*                                                                         
086100 3415-CUENTA-UNA-POS-F. EXIT.                                             
086200*                                                                         
086300 3420-CHK-POSICIONES-I.                                                   
086400*                                                                         
086500     MOVE 'Y' TO WS-MASK-OK-SW                                            
086600     PERFORM 3425-CHK-UNA-POS-MASK-I THRU 3425-CHK-UNA-POS-MASK-F         
086700             VARYING WS-SAN-POS FROM 1 BY 1                               
086800             UNTIL WS-SAN-POS GREATER WS-SAN-LEN                          
086900     MOVE WS-MASK-OK-SW TO WS-FOUND-SW.                                   
087000*                                                                         
087100 3420-CHK-POSICIONES-F. EXIT.                                             
087200*                                                                         
087300 3425-CHK-UNA-POS-MASK-I.                                                 
087400*                                                                         
087500     MOVE LG-FMT-MASK-CHARS(IDX-CTRY, IDX-FMT, WS-SAN-POS)                
087600                       TO WS-MASK-CHAR                                    
087700     MOVE WS-WORK-CHARS(WS-SAN-POS) TO WS-SCAN-CHAR                       
087800     EVALUATE WS-MASK-CHAR                                                
087900        WHEN 'L'                                                          
088000           PERFORM 3160-CHK-LETRA-I THRU 3160-CHK-LETRA-F                 
088100           IF WS-FOUND-SW NOT EQUAL 'Y'                                   
088200              MOVE 'N' TO WS-MASK-OK-SW                                   
088300           END-IF                                                         
088400        WHEN 'D'                                                          
088500           PERFORM 3170-CHK-DIGITO-I THRU 3170-CHK-DIGITO-F               
088600           IF WS-FOUND-SW NOT EQUAL 'Y'                                   
088700              MOVE 'N' TO WS-MASK-OK-SW                                   
088800           END-IF                                                         
088900        WHEN OTHER                                                        
089000           MOVE 'N' TO WS-MASK-OK-SW                                      
089100     END-EVALUATE.                                                        
089200*                                                                         
089300 3425-CHK-UNA-POS-MASK-F. EXIT.                                           
089400*                                                                         
089500*-----------------------------------------------------------------        
089600*    TOTALES DE CONTROL - READ/ACCEPTED/REJECTED, MOTIVO Y  L008          
089700*    PAIS (ORDEN DE PRIORIDAD)                               L008         
089800*-----------------------------------------------------------------        
089900 9000-TOTALES-I.                                                          
090000*                                                                         
090100     DISPLAY ' '                                                          
090200     DISPLAY '===== TOTALES PGMLEGCY ====='                               
090300     MOVE WS-LEIDOS-CNT TO WS-PRINT-CNT                                   
090400     DISPLAY 'READ         ' WS-PRINT-CNT                                 
090500     MOVE WS-ACEPTADOS-CNT TO WS-PRINT-CNT                                
090600     DISPLAY 'ACCEPTED     ' WS-PRINT-CNT                                 
090700     MOVE WS-RECHAZADOS-CNT TO WS-PRINT-CNT                               
090800     DISPLAY 'REJECTED     ' WS-PRINT-CNT                                 
090900*                                                                         
091000     MOVE WS-REJ-EMPTY-CNT TO WS-PRINT-CNT                                
091100     DISPLAY 'EMPTY        ' WS-PRINT-CNT                                 
091200     MOVE WS-REJ-STOPWORD-CNT TO WS-PRINT-CNT                             
091300     DISPLAY 'STOP-WORD    ' WS-PRINT-CNT                                 
091400     MOVE WS-REJ-SEQUENCE-CNT TO WS-PRINT-CNT                             
091500     DISPLAY 'SEQUENCE     ' WS-PRINT-CNT                                 
091600     MOVE WS-REJ-NOMATCH-CNT TO WS-PRINT-CNT                              
091700     DISPLAY 'NO-MATCH     ' WS-PRINT-CNT                                 
091800*                                                                         
091900     PERFORM 9005-IMPRIME-UN-PAIS-I THRU 9005-IMPRIME-UN-PAIS-F           
092000             VARYING IDX-CTRY FROM 1 BY 1                                 
092100             UNTIL IDX-CTRY GREATER WS-LG-CNT.                            
092200*                                                                         
092300 9000-TOTALES-F. EXIT.                                                    
092400*                                                                         
092500 9005-IMPRIME-UN-PAIS-I.                                                  
092600*                                                                         
092700     MOVE ACC-CNT(IDX-CTRY) TO WS-PRINT-CNT                               
092800     DISPLAY LG-CODE(IDX-CTRY) '           ' WS-PRINT-CNT.                
092900*                                                                         
093000 9005-IMPRIME-UN-PAIS-F. EXIT.                                            
093100*                                                                         
093200*-----------------------------------------------------------------        
093300*    CIERRE DE ARCHIVOS                                     L001          
093400*-----------------------------------------------------------------        
093500 9999-FINAL-I.                                                            
093600*                                                                         
093700     CLOSE COUNTRY-RULES COUNTRY-FORMATS CORRECTIONS                      
093800           STOP-WORDS PLATES-IN LEGACY-OUT                                
093900     IF FS-LEGCY NOT EQUAL '00'                                           
094000        DISPLAY '* ERROR EN CLOSE LEGACY-OUT = ' FS-LEGCY                 
094100        MOVE 9999 TO RETURN-CODE                                          
094200     END-IF.                                                              
094300*                                                                         
094400 9999-FINAL-F. EXIT.                                                      
